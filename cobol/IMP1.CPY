000100******************************************************************
000110*        A R C H I V O   D E   R E P O R T E   F I S C A L       *
000120*                          ( I M P 1 )                           *
000130******************************************************************
000140*   LIBRO DE INGRESOS AUTO-DECLARADOS A LA SUPERINTENDENCIA DE   *
000150*   ADMINISTRACION FISCAL (PORESKA UPRAVA), UNO POR COMPANIA Y   *
000160*   FECHA.  UN NUEVO REPORTE PARA LA MISMA LLAVE SUSTITUYE AL    *
000170*   ANTERIOR (NO SE ACUMULA, VER IMPFISC1-REGRABA-PP).           *
000180******************************************************************
000190 01  REG-IMP1.
000200     02 PP-LLAVE.
000210        04 PP-KOMPANIJA          PIC X(20).
000220        04 PP-DATUM              PIC 9(08).
000230     02 PP-DATUM-R REDEFINES PP-DATUM.
000240        04 PP-ANIO               PIC 9(04).
000250        04 PP-MES                PIC 9(02).
000260        04 PP-DIA                PIC 9(02).
000270     02 PP-PRIHOD                PIC 9(09)V99.
000280*    AREA DE EXPANSION FUTURA (NUMERO DE DECLARACION, SELLO)
000290     02 FILLER                   PIC X(14).
