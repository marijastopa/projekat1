000100******************************************************************
000110*           A R C H I V O   D E   I N G R E S O S   D I A R I O S*
000120*                          ( I N G 1 )                           *
000130******************************************************************
000140*   UN REGISTRO POR COMPANIA (AEROLINEA O AGENTE) Y FECHA.       *
000150*   LLAVE LOGICA DP-KOMPANIJA + DP-DATUM.  SE REGRABA (SUMA) EN  *
000160*   PAGOLT1 CADA VEZ QUE SE COBRA UNA RESERVACION ESE DIA.       *
000170******************************************************************
000180 01  REG-ING1.
000190     02 DP-LLAVE.
000200        04 DP-KOMPANIJA          PIC X(20).
000210        04 DP-DATUM              PIC 9(08).
000220     02 DP-DATUM-R REDEFINES DP-DATUM.
000230        04 DP-ANIO               PIC 9(04).
000240        04 DP-MES                PIC 9(02).
000250        04 DP-DIA                PIC 9(02).
000260     02 DP-PRIHOD                PIC 9(09)V99.
000270*    AREA DE EXPANSION FUTURA (MONEDA, SUCURSAL)
000280     02 FILLER                   PIC X(14).
