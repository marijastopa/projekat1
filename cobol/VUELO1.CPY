000100******************************************************************
000110*                  M A E S T R O   D E   V U E L O S             *
000120*                         ( V U E L O 1 )                        *
000130******************************************************************
000140*   UN REGISTRO POR VUELO.  LLAVE UNICA FL-SIFRA.  EL MAESTRO SE *
000150*   MANTIENE ORDENADO POR AEROLINEA (FL-AVIO-KOMPANIJA) Y DENTRO *
000160*   DE CADA AEROLINEA POR FL-SIFRA, TAL COMO SE GRABA.           *
000170*                                                                *
000180*   FL-PREOSTALO-MESTA Y FL-TRENUTNA-CENA SE RECALCULAN CADA VEZ *
000190*   QUE SE RESERVA O SE LIBERA UN ASIENTO (VER RVPRECIO).        *
000200******************************************************************
000210 01  REG-VUELO1.
000220     02 FL-LLAVE.
000230        04 FL-SIFRA              PIC X(08).
000240     02 FL-POLAZNI-AD            PIC X(04).
000250     02 FL-DOLAZNI-AD            PIC X(04).
000260     02 FL-VREME-POLASKA.
000270        04 FL-VP-DATUM           PIC 9(08).
000280        04 FL-VP-VREME           PIC 9(04).
000290*    VISTA DESGLOSADA DE LA FECHA DE SALIDA PARA COMPARACIONES
000300*    POR ANIO/MES/DIA (BUSQUEDA DE RUTAS, CONTROL DE QUIEBRE)
000310     02 FL-VP-DATUM-R REDEFINES FL-VP-DATUM.
000320        04 FL-VP-ANIO            PIC 9(04).
000330        04 FL-VP-MES             PIC 9(02).
000340        04 FL-VP-DIA             PIC 9(02).
000350     02 FL-AVIO-KOMPANIJA        PIC X(20).
000360     02 FL-UKUPNO-MESTA          PIC 9(04).
000370     02 FL-PREOSTALO-MESTA       PIC 9(04).
000380     02 FL-POCETNA-CENA          PIC 9(07)V99.
000390     02 FL-TRENUTNA-CENA         PIC 9(07)V99.
000400     02 FL-MAKS-CENA             PIC 9(07)V99.
000410     02 FL-MESTA-PO-PRAGU        PIC 9(04).
000420     02 FL-POVECANJE-CENE        PIC 9(05)V99.
000430*    AREA DE EXPANSION FUTURA (TIPO DE AERONAVE, PUERTA, ETC)
000440     02 FILLER                   PIC X(16).
