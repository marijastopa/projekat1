000100******************************************************************
000110* FECHA       : 14/03/2009                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : RVPRECIO                                         *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : MOTOR DE ASIENTOS Y PRECIO ESCALONADO DE UN      *
000170*             : VUELO.  RECIBE LA ACCION (RESERVAR/LIBERAR) Y EL *
000180*             : NUMERO DE PERSONAS, ACTUALIZA FL-PREOSTALO-MESTA *
000190*             : Y RECALCULA FL-TRENUTNA-CENA SEGUN LOS UMBRALES  *
000200*             : DE VENTA.  LO LLAMAN RESERVA1 (RESERVAR), CANCEL1*
000210*             : (LIBERAR) Y PAGOLT1 NO LO LLAMA (EL PAGO NO      *
000220*             : TOCA ASIENTOS, SOLO PRECIO YA VIGENTE).          *
000230* ARCHIVOS    : NINGUNO (SUBRUTINA DE MEMORIA, SIN E/S PROPIA)   *
000240* ACCION (ES) : R=RESERVAR, L=LIBERAR                            *
000250* INSTALADO   : 20/03/2009                                       *
000260* BPM/RATIONAL: 101453                                           *
000270* NOMBRE      : MOTOR DE PRECIO ESCALONADO POR VUELO             *
000280******************************************************************
000290* BITACORA DE CAMBIOS                                           *
000300* 14/03/2009 HSOL 101453 VERSION INICIAL                        *   101453
000310* 02/06/2009 HSOL 101453 SE AGREGA TOPE FL-MAKS-CENA AL RECALCULO*  101453
000320* 19/11/2010 MRAM 104410 SE CORRIGE TRUNCAMIENTO DE LA DIVISION  *  104410
000330*            DE UMBRALES (QUEDABA REDONDEANDO EN VEZ DE TRUNCAR) *
000340* 23/07/2012 MRAM 107722 SE AGREGA RETORNO DE ASIENTOS LIBERADOS *  107722
000350*            TOPADOS A FL-UKUPNO-MESTA EN LA ACCION LIBERAR      *
000360* 05/02/1998 PEDR 198002 REVISION Y2K: FECHAS DE VUELO SON       *  198002
000370*            AJENAS A ESTA SUBRUTINA, NO SE ENCONTRO IMPACTO     *
000380* 11/08/2015 ELRJ 111980 SE AGREGA VALIDACION DE PRAGO CERO PARA *  111980
000390*            EVITAR DIVISION ENTRE CERO EN VUELOS MAL CARGADOS   *
000400* 30/01/2020 CVAS 120095 SE AGREGAN VISTAS REDEFINES PARA        *  120095
000410*            DESPLIEGUE DE CONTADORES EN DIAGNOSTICOS DE SPOOL   *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.                    RVPRECIO.
000450 AUTHOR.                        HUGO SOLARES.
000460 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000470 DATE-WRITTEN.                  14/03/2009.
000480 DATE-COMPILED.                 30/01/2020.
000490 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560******************************************************************
000570*              R E C U R S O S   D E   T R A B A J O             *
000580******************************************************************
000590 01 WKS-TRABAJO.
000600    02 WKS-VENDIDOS              PIC 9(04) COMP.
000610    02 WKS-PRAGOVI-CRUZADOS      PIC 9(04) COMP.
000620    02 WKS-INCREMENTO-ACUM       PIC 9(07)V99.
000630    02 WKS-CENA-NUEVA            PIC 9(07)V99.
000640*   VISTA DE DESPLIEGUE DE LOS CONTADORES COMP EN SPOOL
000650    02 WKS-VENDIDOS-D            PIC 9(04) COMP.
000660    02 FILLER                    PIC X(08).
000670 01 WKS-VENDIDOS-D-R REDEFINES WKS-TRABAJO.
000680    02 FILLER                    PIC X(08).
000690    02 WKS-VENDIDOS-DISPLAY      PIC 9(04).
000700    02 FILLER                    PIC X(14).
000710 77 WKS-PRAGOVI-GUARDA           PIC 9(04) COMP VALUE ZEROES.
000720*   REAGRUPA LAS TRES CENAS DEL VUELO EN UNA TABLA PARA VALIDAR
000730*   QUE NINGUNA QUEDE NEGATIVA O TRUNCADA DE FORMA UNIFORME
000740 01 WKS-CENA-TRABAJO.
000750    02 WKS-CENA-BASE             PIC 9(07)V99.
000760    02 WKS-CENA-ACTUAL           PIC 9(07)V99.
000770    02 WKS-CENA-MAXIMA           PIC 9(07)V99.
000780    02 FILLER                    PIC X(06).
000790 01 WKS-CENA-TRABAJO-TBL REDEFINES WKS-CENA-TRABAJO.
000800    02 WKS-CENA-ARR              PIC 9(07)V99 OCCURS 3 TIMES.
000810    02 FILLER                    PIC X(06).
000820 77 WKS-RETORNO-OK               PIC S9(02) COMP VALUE ZERO.
000830******************************************************************
000840*                 L I N K A G E   S E C T I O N                  *
000850******************************************************************
000860 LINKAGE SECTION.
000870     COPY VUELO1.
000880 01 LK-ACCION                    PIC X(01).
000890    88 LK-RESERVAR                         VALUE 'R'.
000900    88 LK-LIBERAR                          VALUE 'L'.
000910 01 LK-BROJ-OSOBA                PIC 9(03).
000920 01 LK-RETORNO                   PIC S9(02).
000930******************************************************************
000940 PROCEDURE DIVISION USING REG-VUELO1, LK-ACCION, LK-BROJ-OSOBA,
000950                           LK-RETORNO.
000960******************************************************************
000970 000-MAIN SECTION.
000980     MOVE 0 TO LK-RETORNO
000990     EVALUATE TRUE
001000        WHEN LK-RESERVAR
001010           PERFORM RESERVA-ASIENTOS
001020        WHEN LK-LIBERAR
001030           PERFORM LIBERA-ASIENTOS
001040        WHEN OTHER
001050           MOVE -9 TO LK-RETORNO
001060     END-EVALUATE
001070     GOBACK.
001080 000-MAIN-E. EXIT.
001090
001100*02/06/2009 HSOL - SOLO RESERVA SI HAY CUPO, SIN TOCAR NADA SI NO
001110 RESERVA-ASIENTOS SECTION.
001120     IF FL-PREOSTALO-MESTA >= LK-BROJ-OSOBA
001130        SUBTRACT LK-BROJ-OSOBA FROM FL-PREOSTALO-MESTA
001140        PERFORM RECALCULA-PRECIO
001150        MOVE 0  TO LK-RETORNO
001160     ELSE
001170        MOVE -1 TO LK-RETORNO
001180     END-IF.
001190 RESERVA-ASIENTOS-E. EXIT.
001200
001210*23/07/2012 MRAM - LIBERA ASIENTOS, TOPADO A FL-UKUPNO-MESTA
001220 LIBERA-ASIENTOS SECTION.
001230     ADD LK-BROJ-OSOBA TO FL-PREOSTALO-MESTA
001240     IF FL-PREOSTALO-MESTA > FL-UKUPNO-MESTA
001250        MOVE FL-UKUPNO-MESTA TO FL-PREOSTALO-MESTA
001260     END-IF
001270     PERFORM RECALCULA-PRECIO
001280     MOVE 0 TO LK-RETORNO.
001290 LIBERA-ASIENTOS-E. EXIT.
001300
001310*19/11/2010 MRAM - UMBRALES = (VENDIDOS / ASIENTOS POR UMBRAL)
001320*TRUNCADO, SEGUN LA DIVISION ENTERA CLASICA (NO SE REDONDEA)
001330 RECALCULA-PRECIO SECTION.
001340     MOVE FL-POCETNA-CENA  TO WKS-CENA-BASE
001350     MOVE FL-TRENUTNA-CENA TO WKS-CENA-ACTUAL
001360     MOVE FL-MAKS-CENA     TO WKS-CENA-MAXIMA
001370
001380     COMPUTE WKS-VENDIDOS = FL-UKUPNO-MESTA - FL-PREOSTALO-MESTA
001390     MOVE WKS-VENDIDOS TO WKS-VENDIDOS-D
001400
001410     IF FL-MESTA-PO-PRAGU > 0
001420        DIVIDE WKS-VENDIDOS BY FL-MESTA-PO-PRAGU
001430               GIVING WKS-PRAGOVI-CRUZADOS
001440     ELSE
001450        MOVE 0 TO WKS-PRAGOVI-CRUZADOS
001460     END-IF
001470     MOVE WKS-PRAGOVI-CRUZADOS TO WKS-PRAGOVI-GUARDA
001480
001490     COMPUTE WKS-INCREMENTO-ACUM ROUNDED =
001500             WKS-PRAGOVI-CRUZADOS * FL-POVECANJE-CENE
001510
001520     COMPUTE WKS-CENA-NUEVA ROUNDED =
001530             WKS-CENA-BASE + WKS-INCREMENTO-ACUM
001540
001550     IF WKS-CENA-NUEVA > WKS-CENA-MAXIMA
001560        MOVE WKS-CENA-MAXIMA TO WKS-CENA-ACTUAL
001570     ELSE
001580        MOVE WKS-CENA-NUEVA  TO WKS-CENA-ACTUAL
001590     END-IF
001600     MOVE WKS-CENA-ACTUAL TO FL-TRENUTNA-CENA.
001610 RECALCULA-PRECIO-E. EXIT.
