000100******************************************************************
000110* FECHA       : 06/05/2009                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : PAGOLT1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LAS SOLICITUDES DE PAGO DE RESERVACION       *
000170*             : (DE AEROLINEA O DE AGENTE), VALIDA QUE LA        *
000180*             : RESERVACION EXISTA, NO ESTE YA PAGADA NI VENCIDA *
000190*             : CALCULA EL PRECIO A COBRAR (CON DESCUENTO DE LA  *
000200*             : AEROLINEA AL AGENTE Y COMISION DEL AGENTE CUANDO *
000210*             : APLICA), MARCA LA RESERVACION COMO PAGADA Y      *
000220*             : ACUMULA EL INGRESO DEL DIA DE QUIEN COBRA.       *
000230* ARCHIVOS    : AVIOK1=C,AGENT1=C,VUELO1=C,RESV1=C,RESV1N=A,     *
000240*             : ING1=C,ING1N=A,PGREQ1=C                         *
000250* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
000260* INSTALADO   : 20/05/2009                                       *
000270* BPM/RATIONAL: 101455                                           *
000280* NOMBRE      : PROCESO DE COBRO DE RESERVACIONES                *
000290******************************************************************
000300* BITACORA DE CAMBIOS                                           *
000310* 06/05/2009 HSOL 101455 VERSION INICIAL                        *   101455
000320* 05/02/1998 PEDR 198002 REVISION Y2K: COMPARACION DE VENCIMIENTO*  198002
000330*            YA USA CCYYMMDD DE 8 DIGITOS, SIN IMPACTO          *
000340* 02/09/2010 MRAM 104120 SE AGREGA DESCUENTO DE AEROLINEA AL     *  104120
000350*            AGENTE SEGUN LA AEROLINEA QUE OPERA EL VUELO DE IDA *
000360* 17/03/2013 ELRJ 108450 SE AGREGA COMISION DEL AGENTE SOBRE EL  *  108450
000370*            PRECIO YA DESCONTADO POR LA AEROLINEA               *
000380* 21/11/2016 PEDR 114220 SE AGREGA ACUMULACION DE INGRESO DIARIO *  114220
000390*            POR COMPANIA QUE COBRA (AEROLINEA O AGENTE)         *
000400* 30/06/2019 CVAS 119330 SE CAMBIA RECHAZO -3 (VENCIDA) PARA QUE *  119330
000410*            TAMBIEN MARQUE LA RESERVACION COMO VENCIDA EN RESV1N*
000420* 09/03/2023 LROB 124552 EL COBRO YA NO USA EL PRECIO CONGELADO  *  124552
000430*            AL MOMENTO DE RESERVAR; BUSCA EL PRECIO VIGENTE DEL *
000440*            VUELO (WKS-FL-TRENUTNA-CENA) Y LO MULTIPLICA POR EL *
000450*            NUMERO DE PERSONAS DE LA RESERVACION, POR TRAMO     *
000460* 09/03/2023 LROB 124554 EL INGRESO DIARIO DE UN PAGO DE AGENTE  *  124554
000470*            YA NO ACREDITA TODO A LA CUENTA DEL AGENTE; SE PARTE*
000480*            EN EL NETO PARA LA AEROLINEA Y LA COMISION PARA EL  *
000490*            AGENTE.  ADEMAS, AL VENCER UNA RESERVACION YA SE    *
000500*            LIBERAN SUS ASIENTOS CON RVPRECIO, IGUAL QUE CANCEL1*
000510* 09/03/2023 LROB 124558 SE RESTABLECE LA RUTINA FSE/DEBD1R00    *  124558
000520*            DEL SHOP EN LOS OPEN, QUE SE HABIA QUEDADO FUERA DE *
000530*            ESTE PROGRAMA AL ADAPTARLO                          *
000540******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.                    PAGOLT1.
000570 AUTHOR.                        HUGO SOLARES.
000580 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000590 DATE-WRITTEN.                  06/05/2009.
000600 DATE-COMPILED.                 09/03/2023.
000610 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT AVIOK1  ASSIGN TO AVIOK1
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-AVIOK1
000710                             FSE-AVIOK1.
000720
000730     SELECT AGENT1  ASSIGN TO AGENT1
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS  IS FS-AGENT1
000760                             FSE-AGENT1.
000770
000780     SELECT VUELO1  ASSIGN TO VUELO1
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS FS-VUELO1
000810                             FSE-VUELO1.
000820
000830     SELECT RESV1   ASSIGN TO RESV1
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS FS-RESV1
000860                             FSE-RESV1.
000870
000880*    RESERVACIONES REGENERADAS CON EL STATUS AL DIA
000890     SELECT RESV1N  ASSIGN TO RESV1N
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS FS-RESV1N
000920                             FSE-RESV1N.
000930
000940     SELECT ING1    ASSIGN TO ING1
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS  IS FS-ING1
000970                             FSE-ING1.
000980
000990*    INGRESOS DIARIOS REGENERADOS CON LO COBRADO HOY
001000     SELECT ING1N   ASSIGN TO ING1N
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS  IS FS-ING1N
001030                             FSE-ING1N.
001040
001050     SELECT PGREQ1  ASSIGN TO PGREQ1
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS FS-PGREQ1
001080                             FSE-PGREQ1.
001090
001100 DATA DIVISION.
001110 FILE SECTION.
001120*1 -->MAESTRO DE AEROLINEAS (DESCUENTO AL AGENTE)
001130 FD AVIOK1.
001140    COPY AVIOK1.
001150*2 -->MAESTRO DE AGENTES (COMISION DEL AGENTE)
001160 FD AGENT1.
001170    COPY AGENT1.
001180*3 -->MAESTRO DE VUELOS (SOLO PARA UBICAR LA AEROLINEA DEL TRAMO)
001190 FD VUELO1.
001200    COPY VUELO1.
001210*4 -->BITACORA DE RESERVACIONES VIGENTE
001220 FD RESV1.
001230    COPY RESV1.
001240*5 -->BITACORA DE RESERVACIONES REGENERADA
001250 FD RESV1N.
001260    COPY RESV1 REPLACING ==REG-RESV1== BY ==REG-RESV1N==.
001270*6 -->INGRESOS DIARIOS VIGENTE
001280 FD ING1.
001290    COPY ING1.
001300*7 -->INGRESOS DIARIOS REGENERADO
001310 FD ING1N.
001320    COPY ING1 REPLACING ==REG-ING1== BY ==REG-ING1N==.
001330*8 -->TRANSACCIONES DE SOLICITUD DE PAGO
001340 FD PGREQ1.
001350    COPY PGREQ1.
001360
001370 WORKING-STORAGE SECTION.
001380******************************************************************
001390*           RECURSOS RUTINA DE VALIDACION FILE STATUS            *
001400******************************************************************
001410 01 WKS-FS-STATUS.
001420    02 FS-AVIOK1               PIC 9(02) VALUE ZEROES.
001430    02 FSE-AVIOK1.
001440       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001450       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001460       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001470    02 FS-AGENT1               PIC 9(02) VALUE ZEROES.
001480    02 FSE-AGENT1.
001490       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001500       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001510       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001520    02 FS-VUELO1               PIC 9(02) VALUE ZEROES.
001530    02 FSE-VUELO1.
001540       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001550       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001560       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001570    02 FS-RESV1                PIC 9(02) VALUE ZEROES.
001580    02 FSE-RESV1.
001590       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001600       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001610       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001620    02 FS-RESV1N               PIC 9(02) VALUE ZEROES.
001630    02 FSE-RESV1N.
001640       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001650       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001660       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001670    02 FS-ING1                 PIC 9(02) VALUE ZEROES.
001680    02 FSE-ING1.
001690       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001700       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001710       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001720    02 FS-ING1N                PIC 9(02) VALUE ZEROES.
001730    02 FSE-ING1N.
001740       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001750       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001760       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001770    02 FS-PGREQ1               PIC 9(02) VALUE ZEROES.
001780    02 FSE-PGREQ1.
001790       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001800       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001810       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001820    02 PROGRAMA                PIC X(08) VALUE SPACES.
001830    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001840    02 ACCION-FSE              PIC X(10) VALUE SPACES.
001850    02 LLAVE-FSE               PIC X(32) VALUE SPACES.
001860
001870 01 WKS-FLAGS.
001880    02 WKS-FIN-AVIOK1          PIC 9(01) VALUE ZEROES.
001890       88 SI-FIN-AVIOK1                   VALUE 1.
001900    02 WKS-FIN-AGENT1          PIC 9(01) VALUE ZEROES.
001910       88 SI-FIN-AGENT1                   VALUE 1.
001920    02 WKS-FIN-VUELO1          PIC 9(01) VALUE ZEROES.
001930       88 SI-FIN-VUELO1                   VALUE 1.
001940    02 WKS-FIN-RESV1           PIC 9(01) VALUE ZEROES.
001950       88 SI-FIN-RESV1                    VALUE 1.
001960    02 WKS-FIN-ING1            PIC 9(01) VALUE ZEROES.
001970       88 SI-FIN-ING1                     VALUE 1.
001980    02 WKS-FIN-PGREQ1          PIC 9(01) VALUE ZEROES.
001990       88 SI-FIN-PGREQ1                   VALUE 1.
002000    02 FILLER                  PIC X(10).
002010
002020******************************************************************
002030*          T A B L A S   D E   R E F E R E N C I A               *
002040******************************************************************
002050 01 WKS-TABLA-AK.
002060    02 WKS-TOTAL-AK            PIC 9(04) COMP VALUE ZERO.
002070    02 WKS-AK-ENTRY OCCURS 1 TO 200 TIMES
002080                    DEPENDING ON WKS-TOTAL-AK
002090                    INDEXED BY WKS-IX-AK.
002100       03 WKS-AK-NAZIV          PIC X(20).
002110       03 WKS-AK-POPUST-AGENT   PIC 9V999.
002120
002130 01 WKS-TABLA-AG.
002140    02 WKS-TOTAL-AG            PIC 9(04) COMP VALUE ZERO.
002150    02 WKS-AG-ENTRY OCCURS 1 TO 200 TIMES
002160                    DEPENDING ON WKS-TOTAL-AG
002170                    INDEXED BY WKS-IX-AG.
002180       03 WKS-AG-NAZIV          PIC X(20).
002190       03 WKS-AG-PROVIZIJA      PIC 9V999.
002200
002210 01 WKS-TABLA-FL.
002220    02 WKS-TOTAL-FL            PIC 9(04) COMP VALUE ZERO.
002230    02 WKS-FL-ENTRY OCCURS 1 TO 2000 TIMES
002240                    DEPENDING ON WKS-TOTAL-FL
002250                    INDEXED BY WKS-IX-FL.
002260       03 WKS-FL-SIFRA           PIC X(08).
002270       03 WKS-FL-AVIO-KOMPANIJA  PIC X(20).
002280*  09/03/2023 LROB - CAMPOS DEL ASIENTO/PRECIO NECESARIOS PARA
002290*  PODER LIBERAR TRAMOS CON RVPRECIO AL VENCER UNA RESERVACION
002300       03 WKS-FL-UKUPNO-MESTA    PIC 9(04).
002310       03 WKS-FL-PREOSTALO-MESTA PIC 9(04).
002320       03 WKS-FL-POCETNA-CENA    PIC 9(07)V99.
002330       03 WKS-FL-TRENUTNA-CENA   PIC 9(07)V99.
002340       03 WKS-FL-MAKS-CENA       PIC 9(07)V99.
002350       03 WKS-FL-MESTA-PO-PRAGU  PIC 9(04).
002360       03 WKS-FL-POVECANJE-CENE  PIC 9(05)V99.
002370
002380 01 WKS-TABLA-RZ.
002390    02 WKS-TOTAL-RZ            PIC 9(05) COMP VALUE ZERO.
002400    02 WKS-RZ-ENTRY OCCURS 1 TO 20000 TIMES
002410                    DEPENDING ON WKS-TOTAL-RZ
002420                    INDEXED BY WKS-IX-RZ.
002430       03 WKS-RZ-ID              PIC X(36).
002440       03 WKS-RZ-ODLAZNI-LET     PIC X(08).
002450       03 WKS-RZ-POVRATNI-LET    PIC X(08).
002460       03 WKS-RZ-BROJ-OSOBA      PIC 9(03).
002470       03 WKS-RZ-DR-DATUM        PIC 9(08).
002480       03 WKS-RZ-DR-VREME        PIC 9(04).
002490       03 WKS-RZ-RP-DATUM        PIC 9(08).
002500       03 WKS-RZ-RP-VREME        PIC 9(04).
002510       03 WKS-RZ-STATUS          PIC X(01).
002520       03 WKS-RZ-CENA-ODLAZNOG   PIC 9(07)V99.
002530       03 WKS-RZ-CENA-POVRATNOG  PIC 9(07)V99.
002540       03 WKS-RZ-CLIENTE         PIC X(10).
002550
002560 01 WKS-TABLA-DP.
002570    02 WKS-TOTAL-DP            PIC 9(04) COMP VALUE ZERO.
002580    02 WKS-DP-ENTRY OCCURS 1 TO 2000 TIMES
002590                    DEPENDING ON WKS-TOTAL-DP
002600                    INDEXED BY WKS-IX-DP.
002610       03 WKS-DP-KOMPANIJA       PIC X(20).
002620       03 WKS-DP-DATUM           PIC 9(08).
002630       03 WKS-DP-PRIHOD          PIC 9(09)V99.
002640
002650******************************************************************
002660*              R E C U R S O S   D E   C O B R O                 *
002670******************************************************************
002680*  09/03/2023 LROB - REGISTRO DE TRABAJO PARA LLAMAR A RVPRECIO EN
002690*  ACCION LIBERAR, CUANDO UNA RESERVACION SE ENCUENTRA VENCIDA
002700     COPY VUELO1 REPLACING ==REG-VUELO1== BY ==WKS-CALLREC==
002710                            ==FL-==        BY ==CR-==.
002720 01 WKS-RETORNO-RVP            PIC S9(02) VALUE ZERO.
002730 01 WKS-IX-OUT                 PIC 9(04) COMP VALUE ZERO.
002740 01 WKS-IX-RET                 PIC 9(04) COMP VALUE ZERO.
002750 01 WKS-IX-RZ-ENCONTRADO        PIC 9(05) COMP VALUE ZERO.
002760 01 WKS-IX-FL-ENCONTRADO        PIC 9(04) COMP VALUE ZERO.
002770 01 WKS-IX-DP-ENCONTRADO        PIC 9(04) COMP VALUE ZERO.
002780 01 WKS-ENCONTRADO              PIC 9(01) VALUE ZERO.
002790    88 SI-ENCONTRADO                       VALUE 1.
002800 01 WKS-NOMBRE-AEROLINEA        PIC X(20) VALUE SPACES.
002810 01 WKS-NOMBRE-COBRADOR         PIC X(20) VALUE SPACES.
002820 01 WKS-PORC-DESCUENTO          PIC 9V999 VALUE ZERO.
002830 01 WKS-PORC-COMISION           PIC 9V999 VALUE ZERO.
002840 01 WKS-PRECIO-TRABAJO.
002850    02 WKS-PRECIO-BASE          PIC 9(09)V99.
002860    02 WKS-PRECIO-NETO          PIC 9(09)V99.
002870    02 WKS-PRECIO-FINAL         PIC 9(09)V99.
002880    02 FILLER                   PIC X(10).
002890 01 WKS-PRECIO-TRABAJO-TBL REDEFINES WKS-PRECIO-TRABAJO.
002900    02 WKS-PRECIO-ARR           PIC 9(09)V99 OCCURS 3 TIMES.
002910    02 FILLER                   PIC X(10).
002920 01 WKS-RETORNO-PAGO             PIC S9(02) VALUE ZERO.
002930*09/03/2023 LROB - MONTO QUE ACUMULA-INGRESO-DIARIO SUMA A LA
002940*COMPANIA DE WKS-NOMBRE-COBRADOR; CON PAGO DE AGENTE SE INVOCA DOS
002950*VECES, UNA POR LA AEROLINEA (PRECIO NETO) Y UNA POR EL AGENTE
002960*(MONTO DE COMISION), PARA NO MEZCLAR AMBOS INGRESOS EN UNA SOLA
002970*COMPANIA.
002980 01 WKS-MONTO-A-ACUMULAR         PIC 9(09)V99 VALUE ZERO.
002990 01 WKS-COMISION-MONTO           PIC 9(09)V99 VALUE ZERO.
003000
003010 01 WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
003020 01 WKS-HORA-HOY                 PIC 9(08) VALUE ZEROES.
003030 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
003040    02 WKS-HOY-HHMM               PIC 9(04).
003050    02 FILLER                     PIC 9(04).
003060
003070 01 WKS-PAGOS-LEIDOS             PIC 9(07) COMP VALUE ZERO.
003080 01 WKS-PAGOS-ACEPTADOS          PIC 9(07) COMP VALUE ZERO.
003090 01 WKS-PAGOS-RECHAZADOS         PIC 9(07) COMP VALUE ZERO.
003100 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
003110
003120 PROCEDURE DIVISION.
003130******************************************************************
003140 000-MAIN SECTION.
003150     PERFORM INICIO
003160     PERFORM PROCESA-PAGOS UNTIL SI-FIN-PGREQ1
003170     PERFORM REGRABA-RESERVACIONES
003180     PERFORM REGRABA-INGRESOS
003190     PERFORM ESTADISTICAS
003200     PERFORM CIERRA-ARCHIVOS
003210     STOP RUN.
003220 000-MAIN-E. EXIT.
003230
003240 INICIO SECTION.
003250     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
003260     ACCEPT WKS-HORA-HOY  FROM TIME
003270     MOVE 'PAGOLT1' TO PROGRAMA
003280     OPEN INPUT  AVIOK1 AGENT1 VUELO1 RESV1 ING1 PGREQ1
003290          OUTPUT RESV1N ING1N
003300     IF FS-AVIOK1 NOT = 0
003310        MOVE 'OPEN'     TO ACCION-FSE
003320        MOVE SPACES     TO LLAVE-FSE
003330        MOVE 'AVIOK1'   TO ARCHIVO
003340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003350                              LLAVE-FSE, FS-AVIOK1, FSE-AVIOK1
003360        MOVE 91 TO RETURN-CODE
003370        STOP RUN
003380     END-IF
003390     IF FS-AGENT1 NOT = 0
003400        MOVE 'OPEN'     TO ACCION-FSE
003410        MOVE SPACES     TO LLAVE-FSE
003420        MOVE 'AGENT1'   TO ARCHIVO
003430        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003440                              LLAVE-FSE, FS-AGENT1, FSE-AGENT1
003450        MOVE 91 TO RETURN-CODE
003460        STOP RUN
003470     END-IF
003480     IF FS-VUELO1 NOT = 0
003490        MOVE 'OPEN'     TO ACCION-FSE
003500        MOVE SPACES     TO LLAVE-FSE
003510        MOVE 'VUELO1'   TO ARCHIVO
003520        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003530                              LLAVE-FSE, FS-VUELO1, FSE-VUELO1
003540        MOVE 91 TO RETURN-CODE
003550        STOP RUN
003560     END-IF
003570     IF FS-RESV1 NOT = 0
003580        MOVE 'OPEN'     TO ACCION-FSE
003590        MOVE SPACES     TO LLAVE-FSE
003600        MOVE 'RESV1'    TO ARCHIVO
003610        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003620                              LLAVE-FSE, FS-RESV1, FSE-RESV1
003630        MOVE 91 TO RETURN-CODE
003640        STOP RUN
003650     END-IF
003660     IF FS-ING1 NOT = 0
003670        MOVE 'OPEN'     TO ACCION-FSE
003680        MOVE SPACES     TO LLAVE-FSE
003690        MOVE 'ING1'     TO ARCHIVO
003700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003710                              LLAVE-FSE, FS-ING1, FSE-ING1
003720        MOVE 91 TO RETURN-CODE
003730        STOP RUN
003740     END-IF
003750     IF FS-PGREQ1 NOT = 0
003760        MOVE 'OPEN'     TO ACCION-FSE
003770        MOVE SPACES     TO LLAVE-FSE
003780        MOVE 'PGREQ1'   TO ARCHIVO
003790        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003800                              LLAVE-FSE, FS-PGREQ1, FSE-PGREQ1
003810        MOVE 91 TO RETURN-CODE
003820        STOP RUN
003830     END-IF
003840     IF FS-RESV1N NOT = 0
003850        MOVE 'OPEN'     TO ACCION-FSE
003860        MOVE SPACES     TO LLAVE-FSE
003870        MOVE 'RESV1N'   TO ARCHIVO
003880        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003890                              LLAVE-FSE, FS-RESV1N, FSE-RESV1N
003900        MOVE 91 TO RETURN-CODE
003910        STOP RUN
003920     END-IF
003930     IF FS-ING1N NOT = 0
003940        MOVE 'OPEN'     TO ACCION-FSE
003950        MOVE SPACES     TO LLAVE-FSE
003960        MOVE 'ING1N'    TO ARCHIVO
003970        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003980                              LLAVE-FSE, FS-ING1N, FSE-ING1N
003990        MOVE 91 TO RETURN-CODE
004000        STOP RUN
004010     END-IF
004020     PERFORM LEE-AVIOK1
004030     PERFORM CARGA-TABLA-AK UNTIL SI-FIN-AVIOK1
004040     PERFORM LEE-AGENT1
004050     PERFORM CARGA-TABLA-AG UNTIL SI-FIN-AGENT1
004060     PERFORM LEE-VUELO1
004070     PERFORM CARGA-TABLA-FL UNTIL SI-FIN-VUELO1
004080     PERFORM LEE-RESV1
004090     PERFORM CARGA-TABLA-RZ UNTIL SI-FIN-RESV1
004100     PERFORM LEE-ING1
004110     PERFORM CARGA-TABLA-DP UNTIL SI-FIN-ING1
004120     PERFORM LEE-PGREQ1.
004130 INICIO-E. EXIT.
004140
004150 LEE-AVIOK1 SECTION.
004160     READ AVIOK1 AT END MOVE 1 TO WKS-FIN-AVIOK1 END-READ.
004170 LEE-AVIOK1-E. EXIT.
004180
004190 CARGA-TABLA-AK SECTION.
004200     ADD 1 TO WKS-TOTAL-AK
004210     MOVE AK-NAZIV        TO WKS-AK-NAZIV (WKS-TOTAL-AK)
004220     MOVE AK-POPUST-AGENT TO WKS-AK-POPUST-AGENT (WKS-TOTAL-AK)
004230     PERFORM LEE-AVIOK1.
004240 CARGA-TABLA-AK-E. EXIT.
004250
004260 LEE-AGENT1 SECTION.
004270     READ AGENT1 AT END MOVE 1 TO WKS-FIN-AGENT1 END-READ.
004280 LEE-AGENT1-E. EXIT.
004290
004300 CARGA-TABLA-AG SECTION.
004310     ADD 1 TO WKS-TOTAL-AG
004320     MOVE AG-NAZIV    TO WKS-AG-NAZIV (WKS-TOTAL-AG)
004330     MOVE AG-PROVIZIJA TO WKS-AG-PROVIZIJA (WKS-TOTAL-AG)
004340     PERFORM LEE-AGENT1.
004350 CARGA-TABLA-AG-E. EXIT.
004360
004370 LEE-VUELO1 SECTION.
004380     READ VUELO1 AT END MOVE 1 TO WKS-FIN-VUELO1 END-READ.
004390 LEE-VUELO1-E. EXIT.
004400
004410 CARGA-TABLA-FL SECTION.
004420     ADD 1 TO WKS-TOTAL-FL
004430     MOVE FL-SIFRA          TO WKS-FL-SIFRA (WKS-TOTAL-FL)
004440     MOVE FL-AVIO-KOMPANIJA TO WKS-FL-AVIO-KOMPANIJA
004450                                           (WKS-TOTAL-FL)
004460     MOVE FL-UKUPNO-MESTA   TO WKS-FL-UKUPNO-MESTA
004470                                           (WKS-TOTAL-FL)
004480     MOVE FL-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
004490                                           (WKS-TOTAL-FL)
004500     MOVE FL-POCETNA-CENA   TO WKS-FL-POCETNA-CENA
004510                                           (WKS-TOTAL-FL)
004520     MOVE FL-TRENUTNA-CENA  TO WKS-FL-TRENUTNA-CENA
004530                                           (WKS-TOTAL-FL)
004540     MOVE FL-MAKS-CENA      TO WKS-FL-MAKS-CENA
004550                                           (WKS-TOTAL-FL)
004560     MOVE FL-MESTA-PO-PRAGU TO WKS-FL-MESTA-PO-PRAGU
004570                                           (WKS-TOTAL-FL)
004580     MOVE FL-POVECANJE-CENE TO WKS-FL-POVECANJE-CENE
004590                                           (WKS-TOTAL-FL)
004600     PERFORM LEE-VUELO1.
004610 CARGA-TABLA-FL-E. EXIT.
004620
004630 LEE-RESV1 SECTION.
004640     READ RESV1 AT END MOVE 1 TO WKS-FIN-RESV1 END-READ.
004650 LEE-RESV1-E. EXIT.
004660
004670 CARGA-TABLA-RZ SECTION.
004680     ADD 1 TO WKS-TOTAL-RZ
004690     MOVE RZ-ID             TO WKS-RZ-ID
004700                                         (WKS-TOTAL-RZ)
004710     MOVE RZ-ODLAZNI-LET    TO WKS-RZ-ODLAZNI-LET
004720                                         (WKS-TOTAL-RZ)
004730     MOVE RZ-POVRATNI-LET   TO WKS-RZ-POVRATNI-LET
004740                                         (WKS-TOTAL-RZ)
004750     MOVE RZ-BROJ-OSOBA     TO WKS-RZ-BROJ-OSOBA
004760                                         (WKS-TOTAL-RZ)
004770     MOVE RZ-DR-DATUM       TO WKS-RZ-DR-DATUM
004780                                         (WKS-TOTAL-RZ)
004790     MOVE RZ-DR-VREME       TO WKS-RZ-DR-VREME
004800                                         (WKS-TOTAL-RZ)
004810     MOVE RZ-RP-DATUM       TO WKS-RZ-RP-DATUM
004820                                         (WKS-TOTAL-RZ)
004830     MOVE RZ-RP-VREME       TO WKS-RZ-RP-VREME
004840                                         (WKS-TOTAL-RZ)
004850     MOVE RZ-STATUS         TO WKS-RZ-STATUS
004860                                         (WKS-TOTAL-RZ)
004870     MOVE RZ-CENA-ODLAZNOG  TO WKS-RZ-CENA-ODLAZNOG
004880                                         (WKS-TOTAL-RZ)
004890     MOVE RZ-CENA-POVRATNOG TO WKS-RZ-CENA-POVRATNOG
004900                                         (WKS-TOTAL-RZ)
004910     MOVE RZ-CLIENTE        TO WKS-RZ-CLIENTE
004920                                         (WKS-TOTAL-RZ)
004930     PERFORM LEE-RESV1.
004940 CARGA-TABLA-RZ-E. EXIT.
004950
004960 LEE-ING1 SECTION.
004970     READ ING1 AT END MOVE 1 TO WKS-FIN-ING1 END-READ.
004980 LEE-ING1-E. EXIT.
004990
005000 CARGA-TABLA-DP SECTION.
005010     ADD 1 TO WKS-TOTAL-DP
005020     MOVE DP-KOMPANIJA TO WKS-DP-KOMPANIJA (WKS-TOTAL-DP)
005030     MOVE DP-DATUM     TO WKS-DP-DATUM     (WKS-TOTAL-DP)
005040     MOVE DP-PRIHOD    TO WKS-DP-PRIHOD    (WKS-TOTAL-DP)
005050     PERFORM LEE-ING1.
005060 CARGA-TABLA-DP-E. EXIT.
005070
005080 LEE-PGREQ1 SECTION.
005090     ADD 1 TO WKS-PAGOS-LEIDOS
005100     READ PGREQ1 AT END MOVE 1 TO WKS-FIN-PGREQ1 END-READ.
005110 LEE-PGREQ1-E. EXIT.
005120
005130 PROCESA-PAGOS SECTION.
005140     PERFORM BUSCA-RESERVACION
005150     IF NOT SI-ENCONTRADO
005160        ADD 1 TO WKS-PAGOS-RECHAZADOS
005170        MOVE -1 TO WKS-RETORNO-PAGO
005180        DISPLAY '   PAGO RECHAZADO (-1 NO EXISTE): '
005190                PG-ID-RESERVACION
005200     ELSE
005210        PERFORM VALIDA-ESTADO-RESERVACION
005220        IF WKS-RETORNO-PAGO < 0
005230           ADD 1 TO WKS-PAGOS-RECHAZADOS
005240        ELSE
005250           PERFORM COBRA-RESERVACION
005260           ADD 1 TO WKS-PAGOS-ACEPTADOS
005270        END-IF
005280     END-IF
005290     PERFORM LEE-PGREQ1.
005300 PROCESA-PAGOS-E. EXIT.
005310
005320 BUSCA-RESERVACION SECTION.
005330     MOVE 0 TO WKS-ENCONTRADO
005340     PERFORM BUSCA-RESERVACION-UNA VARYING WKS-IX-RZ FROM 1 BY 1
005350             UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
005360 BUSCA-RESERVACION-E. EXIT.
005370
005380 BUSCA-RESERVACION-UNA SECTION.
005390     IF WKS-RZ-ID (WKS-IX-RZ) = PG-ID-RESERVACION
005400        MOVE 1 TO WKS-ENCONTRADO
005410        MOVE WKS-IX-RZ TO WKS-IX-RZ-ENCONTRADO
005420     END-IF.
005430 BUSCA-RESERVACION-UNA-E. EXIT.
005440
005450*30/06/2019 CVAS - SI YA VENCIO SE MARCA VENCIDA ANTES DE RECHAZAR
005460*09/03/2023 LROB - AL VENCER TAMBIEN SE LIBERAN LOS ASIENTOS QUE
005470*LA RESERVACION TENIA TOMADOS (VER LIBERA-TRAMOS-RESERVACION),
005480*IGUAL QUE HACE CANCEL1 AL CANCELAR.
005490 VALIDA-ESTADO-RESERVACION SECTION.
005500     MOVE 0 TO WKS-RETORNO-PAGO
005510     IF WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO) = '1'
005520        IF WKS-RZ-RP-DATUM (WKS-IX-RZ-ENCONTRADO) < WKS-FECHA-HOY
005530           OR (WKS-RZ-RP-DATUM (WKS-IX-RZ-ENCONTRADO) =
005540                   WKS-FECHA-HOY
005550               AND WKS-RZ-RP-VREME (WKS-IX-RZ-ENCONTRADO) <
005560                   WKS-HOY-HHMM)
005570           PERFORM LIBERA-TRAMOS-RESERVACION
005580           MOVE '2' TO WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO)
005590        END-IF
005600     END-IF
005610     EVALUATE WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO)
005620        WHEN '3'
005630           MOVE -2 TO WKS-RETORNO-PAGO
005640           DISPLAY '   PAGO RECHAZADO (-2 YA PAGADA): '
005650                   PG-ID-RESERVACION
005660        WHEN '2'
005670           MOVE -3 TO WKS-RETORNO-PAGO
005680           DISPLAY '   PAGO RECHAZADO (-3 VENCIDA): '
005690                   PG-ID-RESERVACION
005700     END-EVALUATE.
005710 VALIDA-ESTADO-RESERVACION-E. EXIT.
005720
005730*09/03/2023 LROB - LIBERA EL TRAMO DE IDA Y, SI EXISTE, EL DE
005740*REGRESO DE LA RESERVACION VENCIDA, LLAMANDO A RVPRECIO CON
005750*ACCION 'L' (LIBERAR), IGUAL COMO LO HACE CANCEL1 AL CANCELAR.
005760 LIBERA-TRAMOS-RESERVACION SECTION.
005770     PERFORM BUSCA-INDICE-VUELO-IDA
005780     IF SI-ENCONTRADO
005790        PERFORM CARGA-CALLREC-DE-IDA
005800        CALL 'RVPRECIO' USING WKS-CALLREC, 'L',
005810             WKS-RZ-BROJ-OSOBA (WKS-IX-RZ-ENCONTRADO),
005820             WKS-RETORNO-RVP
005830        PERFORM DESCARGA-CALLREC-A-IDA
005840     END-IF
005850     IF WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO) NOT = SPACES
005860        PERFORM BUSCA-INDICE-VUELO-REGRESO
005870        IF SI-ENCONTRADO
005880           PERFORM CARGA-CALLREC-DE-REGRESO
005890           CALL 'RVPRECIO' USING WKS-CALLREC, 'L',
005900                WKS-RZ-BROJ-OSOBA (WKS-IX-RZ-ENCONTRADO),
005910                WKS-RETORNO-RVP
005920           PERFORM DESCARGA-CALLREC-A-REGRESO
005930        END-IF
005940     END-IF.
005950 LIBERA-TRAMOS-RESERVACION-E. EXIT.
005960
005970 BUSCA-INDICE-VUELO-IDA SECTION.
005980     MOVE 0 TO WKS-ENCONTRADO
005990     PERFORM BUSCA-INDICE-VUELO-IDA-UNA VARYING WKS-IX-OUT
006000             FROM 1 BY 1 UNTIL WKS-IX-OUT > WKS-TOTAL-FL.
006010 BUSCA-INDICE-VUELO-IDA-E. EXIT.
006020
006030 BUSCA-INDICE-VUELO-IDA-UNA SECTION.
006040     IF WKS-FL-SIFRA (WKS-IX-OUT) =
006050        WKS-RZ-ODLAZNI-LET (WKS-IX-RZ-ENCONTRADO)
006060        MOVE 1 TO WKS-ENCONTRADO
006070     END-IF.
006080 BUSCA-INDICE-VUELO-IDA-UNA-E. EXIT.
006090
006100 BUSCA-INDICE-VUELO-REGRESO SECTION.
006110     MOVE 0 TO WKS-ENCONTRADO
006120     PERFORM BUSCA-INDICE-VUELO-REGRESO-UNA VARYING WKS-IX-RET
006130             FROM 1 BY 1 UNTIL WKS-IX-RET > WKS-TOTAL-FL.
006140 BUSCA-INDICE-VUELO-REGRESO-E. EXIT.
006150
006160 BUSCA-INDICE-VUELO-REGRESO-UNA SECTION.
006170     IF WKS-FL-SIFRA (WKS-IX-RET) =
006180        WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO)
006190        MOVE 1 TO WKS-ENCONTRADO
006200     END-IF.
006210 BUSCA-INDICE-VUELO-REGRESO-UNA-E. EXIT.
006220
006230 CARGA-CALLREC-DE-IDA SECTION.
006240     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-OUT) TO CR-UKUPNO-MESTA
006250     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-OUT)
006260                                  TO CR-PREOSTALO-MESTA
006270     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-OUT) TO CR-POCETNA-CENA
006280     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-OUT) TO CR-TRENUTNA-CENA
006290     MOVE WKS-FL-MAKS-CENA       (WKS-IX-OUT) TO CR-MAKS-CENA
006300     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-OUT)
006310                                  TO CR-MESTA-PO-PRAGU
006320     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-OUT)
006330                                  TO CR-POVECANJE-CENE.
006340 CARGA-CALLREC-DE-IDA-E. EXIT.
006350
006360 DESCARGA-CALLREC-A-IDA SECTION.
006370     MOVE CR-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
006380                                            (WKS-IX-OUT)
006390     MOVE CR-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
006400                                            (WKS-IX-OUT).
006410 DESCARGA-CALLREC-A-IDA-E. EXIT.
006420
006430 CARGA-CALLREC-DE-REGRESO SECTION.
006440     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-RET) TO CR-UKUPNO-MESTA
006450     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-RET)
006460                                  TO CR-PREOSTALO-MESTA
006470     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-RET) TO CR-POCETNA-CENA
006480     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-RET) TO CR-TRENUTNA-CENA
006490     MOVE WKS-FL-MAKS-CENA       (WKS-IX-RET) TO CR-MAKS-CENA
006500     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-RET)
006510                                  TO CR-MESTA-PO-PRAGU
006520     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-RET)
006530                                  TO CR-POVECANJE-CENE.
006540 CARGA-CALLREC-DE-REGRESO-E. EXIT.
006550
006560 DESCARGA-CALLREC-A-REGRESO SECTION.
006570     MOVE CR-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
006580                                            (WKS-IX-RET)
006590     MOVE CR-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
006600                                            (WKS-IX-RET).
006610 DESCARGA-CALLREC-A-REGRESO-E. EXIT.
006620
006630*02/09/2010 MRAM / 17/03/2013 ELRJ - DESCUENTO DE LA AEROLINEA AL
006640*AGENTE SEGUN LA AEROLINEA DEL TRAMO DE IDA, LUEGO COMISION DEL
006650*AGENTE SOBRE EL PRECIO YA DESCONTADO.  PAGO DIRECTO DE AEROLINEA
006660*NO LLEVA DESCUENTO NI COMISION.
006670*09/03/2023 LROB - EL PRECIO YA NO SE TOMA DE LO CONGELADO EN LA
006680*RESERVACION (WKS-RZ-CENA-ODLAZNOG/POVRATNOG); SE BUSCA EL PRECIO
006690*VIGENTE DEL VUELO (WKS-FL-TRENUTNA-CENA) EN LA TABLA DE VUELOS Y
006700*SE MULTIPLICA POR EL NUMERO DE PERSONAS, POR TRAMO, SUMANDO IDA
006710*Y REGRESO.
006720*09/03/2023 LROB - CON PAGO DE AGENTE, EL INGRESO DIARIO DEL
006730*AGENTE YA NO LLEVA EL PRECIO CON RECARGO (ESO ES LO COBRADO AL
006740*CLIENTE, NO EL INGRESO DEL AGENTE); LA AEROLINEA RECIBE EL PRECIO
006750*NETO YA DESCONTADO, Y EL AGENTE RECIBE SOLO EL MONTO DE SU
006760*COMISION SOBRE ESE NETO.
006770 COBRA-RESERVACION SECTION.
006780     MOVE 0 TO WKS-IX-FL-ENCONTRADO
006790     PERFORM BUSCA-PRECIO-IDA-UNA VARYING WKS-IX-FL FROM 1
006800             BY 1 UNTIL WKS-IX-FL > WKS-TOTAL-FL
006810     IF WKS-IX-FL-ENCONTRADO > 0
006820        COMPUTE WKS-PRECIO-BASE =
006830                WKS-FL-TRENUTNA-CENA (WKS-IX-FL-ENCONTRADO) *
006840                WKS-RZ-BROJ-OSOBA    (WKS-IX-RZ-ENCONTRADO)
006850     ELSE
006860        MOVE 0 TO WKS-PRECIO-BASE
006870     END-IF
006880     IF WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO) NOT = SPACES
006890        MOVE 0 TO WKS-IX-FL-ENCONTRADO
006900        PERFORM BUSCA-PRECIO-REGRESO-UNA VARYING WKS-IX-FL FROM 1
006910                BY 1 UNTIL WKS-IX-FL > WKS-TOTAL-FL
006920        IF WKS-IX-FL-ENCONTRADO > 0
006930           COMPUTE WKS-PRECIO-BASE = WKS-PRECIO-BASE +
006940                   (WKS-FL-TRENUTNA-CENA (WKS-IX-FL-ENCONTRADO) *
006950                    WKS-RZ-BROJ-OSOBA    (WKS-IX-RZ-ENCONTRADO))
006960        END-IF
006970     END-IF
006980     IF PG-ES-AEROLINEA
006990        MOVE WKS-PRECIO-BASE TO WKS-PRECIO-FINAL
007000        MOVE WKS-PRECIO-BASE TO WKS-MONTO-A-ACUMULAR
007010        MOVE PG-SOLICITANTE  TO WKS-NOMBRE-COBRADOR
007020        PERFORM ACUMULA-INGRESO-DIARIO
007030     ELSE
007040        PERFORM BUSCA-AEROLINEA-DEL-VUELO
007050        PERFORM BUSCA-DESCUENTO-AEROLINEA
007060        PERFORM BUSCA-COMISION-AGENTE
007070        COMPUTE WKS-PRECIO-NETO ROUNDED =
007080                WKS-PRECIO-BASE * (1 - WKS-PORC-DESCUENTO)
007090        COMPUTE WKS-COMISION-MONTO ROUNDED =
007100                WKS-PRECIO-NETO * WKS-PORC-COMISION
007110        COMPUTE WKS-PRECIO-FINAL ROUNDED =
007120                WKS-PRECIO-NETO + WKS-COMISION-MONTO
007130        MOVE WKS-PRECIO-NETO      TO WKS-MONTO-A-ACUMULAR
007140        MOVE WKS-NOMBRE-AEROLINEA TO WKS-NOMBRE-COBRADOR
007150        PERFORM ACUMULA-INGRESO-DIARIO
007160        MOVE WKS-COMISION-MONTO TO WKS-MONTO-A-ACUMULAR
007170        MOVE PG-SOLICITANTE     TO WKS-NOMBRE-COBRADOR
007180        PERFORM ACUMULA-INGRESO-DIARIO
007190     END-IF
007200     MOVE '3' TO WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO).
007210 COBRA-RESERVACION-E. EXIT.
007220
007230*09/03/2023 LROB - LOCALIZAN, EN LA TABLA DE VUELOS, EL TRAMO DE
007240*IDA Y EL DE REGRESO DE LA RESERVACION QUE SE ESTA COBRANDO, PARA
007250*TOMAR SU PRECIO VIGENTE (WKS-FL-TRENUTNA-CENA).
007260 BUSCA-PRECIO-IDA-UNA SECTION.
007270     IF WKS-FL-SIFRA (WKS-IX-FL) =
007280        WKS-RZ-ODLAZNI-LET (WKS-IX-RZ-ENCONTRADO)
007290        MOVE WKS-IX-FL TO WKS-IX-FL-ENCONTRADO
007300     END-IF.
007310 BUSCA-PRECIO-IDA-UNA-E. EXIT.
007320
007330 BUSCA-PRECIO-REGRESO-UNA SECTION.
007340     IF WKS-FL-SIFRA (WKS-IX-FL) =
007350        WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO)
007360        MOVE WKS-IX-FL TO WKS-IX-FL-ENCONTRADO
007370     END-IF.
007380 BUSCA-PRECIO-REGRESO-UNA-E. EXIT.
007390
007400 BUSCA-AEROLINEA-DEL-VUELO SECTION.
007410     MOVE SPACES TO WKS-NOMBRE-AEROLINEA
007420     PERFORM BUSCA-AEROLINEA-DEL-VUELO-UNA VARYING WKS-IX-FL
007430             FROM 1 BY 1 UNTIL WKS-IX-FL > WKS-TOTAL-FL.
007440 BUSCA-AEROLINEA-DEL-VUELO-E. EXIT.
007450
007460 BUSCA-AEROLINEA-DEL-VUELO-UNA SECTION.
007470     IF WKS-FL-SIFRA (WKS-IX-FL) =
007480        WKS-RZ-ODLAZNI-LET (WKS-IX-RZ-ENCONTRADO)
007490        MOVE WKS-FL-AVIO-KOMPANIJA (WKS-IX-FL)
007500             TO WKS-NOMBRE-AEROLINEA
007510     END-IF.
007520 BUSCA-AEROLINEA-DEL-VUELO-UNA-E. EXIT.
007530 BUSCA-DESCUENTO-AEROLINEA SECTION.
007540     MOVE 0 TO WKS-PORC-DESCUENTO
007550     PERFORM BUSCA-DESCUENTO-AEROLINEA-UNA VARYING WKS-IX-AK
007560             FROM 1 BY 1 UNTIL WKS-IX-AK > WKS-TOTAL-AK.
007570 BUSCA-DESCUENTO-AEROLINEA-E. EXIT.
007580
007590 BUSCA-DESCUENTO-AEROLINEA-UNA SECTION.
007600     IF WKS-AK-NAZIV (WKS-IX-AK) = WKS-NOMBRE-AEROLINEA
007610        MOVE WKS-AK-POPUST-AGENT (WKS-IX-AK) TO WKS-PORC-DESCUENTO
007620     END-IF.
007630 BUSCA-DESCUENTO-AEROLINEA-UNA-E. EXIT.
007640 BUSCA-COMISION-AGENTE SECTION.
007650     MOVE 0 TO WKS-PORC-COMISION
007660     PERFORM BUSCA-COMISION-AGENTE-UNA VARYING WKS-IX-AG
007670             FROM 1 BY 1 UNTIL WKS-IX-AG > WKS-TOTAL-AG.
007680 BUSCA-COMISION-AGENTE-E. EXIT.
007690
007700 BUSCA-COMISION-AGENTE-UNA SECTION.
007710     IF WKS-AG-NAZIV (WKS-IX-AG) = PG-SOLICITANTE
007720        MOVE WKS-AG-PROVIZIJA (WKS-IX-AG) TO WKS-PORC-COMISION
007730     END-IF.
007740 BUSCA-COMISION-AGENTE-UNA-E. EXIT.
007750
007760*21/11/2016 PEDR - SUMA AL DIA DE LA COMPANIA QUE COBRO; SI NO
007770*EXISTE TODAVIA REGISTRO PARA ESA COMPANIA Y FECHA SE AGREGA UNO
007780*09/03/2023 LROB - EL MONTO A SUMAR YA NO ES SIEMPRE EL PRECIO
007790*FINAL COBRADO AL CLIENTE; VIENE EN WKS-MONTO-A-ACUMULAR, QUE
007800*COBRA-RESERVACION DEJA PUESTO SEGUN LA COMPANIA QUE SE ESTE
007810*ACREDITANDO EN WKS-NOMBRE-COBRADOR.
007820 ACUMULA-INGRESO-DIARIO SECTION.
007830     MOVE 0 TO WKS-ENCONTRADO
007840     PERFORM BUSCA-INGRESO-DIARIO-UNA VARYING WKS-IX-DP FROM 1
007850             BY 1 UNTIL WKS-IX-DP > WKS-TOTAL-DP
007860     IF SI-ENCONTRADO
007870        ADD WKS-MONTO-A-ACUMULAR TO
007880            WKS-DP-PRIHOD (WKS-IX-DP-ENCONTRADO)
007890     ELSE
007900        ADD 1 TO WKS-TOTAL-DP
007910        MOVE WKS-NOMBRE-COBRADOR TO WKS-DP-KOMPANIJA
007920                                              (WKS-TOTAL-DP)
007930        MOVE WKS-FECHA-HOY       TO WKS-DP-DATUM
007940                                              (WKS-TOTAL-DP)
007950        MOVE WKS-MONTO-A-ACUMULAR TO WKS-DP-PRIHOD
007960                                              (WKS-TOTAL-DP)
007970     END-IF.
007980 ACUMULA-INGRESO-DIARIO-E. EXIT.
007990
008000 BUSCA-INGRESO-DIARIO-UNA SECTION.
008010     IF WKS-DP-KOMPANIJA (WKS-IX-DP) = WKS-NOMBRE-COBRADOR
008020        AND WKS-DP-DATUM (WKS-IX-DP) = WKS-FECHA-HOY
008030        MOVE 1 TO WKS-ENCONTRADO
008040        MOVE WKS-IX-DP TO WKS-IX-DP-ENCONTRADO
008050     END-IF.
008060 BUSCA-INGRESO-DIARIO-UNA-E. EXIT.
008070
008080 REGRABA-RESERVACIONES SECTION.
008090     PERFORM REGRABA-UNA-RESERVACION VARYING WKS-IX-RZ FROM 1
008100             BY 1 UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
008110 REGRABA-RESERVACIONES-E. EXIT.
008120
008130 REGRABA-UNA-RESERVACION SECTION.
008140     PERFORM ARMA-REGISTRO-RESV1N
008150     WRITE REG-RESV1N
008160     IF FS-RESV1N NOT = 0
008170        DISPLAY '   ERROR AL GRABAR RESV1N, STATUS: ' FS-RESV1N
008180     END-IF.
008190 REGRABA-UNA-RESERVACION-E. EXIT.
008200
008210 ARMA-REGISTRO-RESV1N SECTION.
008220     MOVE WKS-RZ-ID             (WKS-IX-RZ) TO RZ-ID OF REG-RESV1N
008230     MOVE WKS-RZ-ODLAZNI-LET    (WKS-IX-RZ) TO RZ-ODLAZNI-LET OF
008240                                                  REG-RESV1N
008250     MOVE WKS-RZ-POVRATNI-LET   (WKS-IX-RZ) TO RZ-POVRATNI-LET OF
008260                                                  REG-RESV1N
008270     MOVE WKS-RZ-BROJ-OSOBA     (WKS-IX-RZ) TO RZ-BROJ-OSOBA OF
008280                                                  REG-RESV1N
008290     MOVE WKS-RZ-DR-DATUM       (WKS-IX-RZ) TO RZ-DR-DATUM OF
008300                                                  REG-RESV1N
008310     MOVE WKS-RZ-DR-VREME       (WKS-IX-RZ) TO RZ-DR-VREME OF
008320                                                  REG-RESV1N
008330     MOVE WKS-RZ-RP-DATUM       (WKS-IX-RZ) TO RZ-RP-DATUM OF
008340                                                  REG-RESV1N
008350     MOVE WKS-RZ-RP-VREME       (WKS-IX-RZ) TO RZ-RP-VREME OF
008360                                                  REG-RESV1N
008370     MOVE WKS-RZ-STATUS         (WKS-IX-RZ) TO RZ-STATUS OF
008380                                                  REG-RESV1N
008390     MOVE WKS-RZ-CENA-ODLAZNOG  (WKS-IX-RZ) TO RZ-CENA-ODLAZNOG OF
008400                                                  REG-RESV1N
008410     MOVE WKS-RZ-CENA-POVRATNOG (WKS-IX-RZ) TO RZ-CENA-POVRATNOG
008420                                                  OF REG-RESV1N
008430     MOVE WKS-RZ-CLIENTE        (WKS-IX-RZ) TO RZ-CLIENTE OF
008440                                                  REG-RESV1N.
008450 ARMA-REGISTRO-RESV1N-E. EXIT.
008460
008470 REGRABA-INGRESOS SECTION.
008480     PERFORM REGRABA-UN-INGRESO VARYING WKS-IX-DP FROM 1 BY 1
008490             UNTIL WKS-IX-DP > WKS-TOTAL-DP.
008500 REGRABA-INGRESOS-E. EXIT.
008510
008520 REGRABA-UN-INGRESO SECTION.
008530     MOVE WKS-DP-KOMPANIJA (WKS-IX-DP) TO DP-KOMPANIJA OF
008540                                             REG-ING1N
008550     MOVE WKS-DP-DATUM     (WKS-IX-DP) TO DP-DATUM OF REG-ING1N
008560     MOVE WKS-DP-PRIHOD    (WKS-IX-DP) TO DP-PRIHOD OF REG-ING1N
008570     WRITE REG-ING1N
008580     IF FS-ING1N NOT = 0
008590        DISPLAY '   ERROR AL GRABAR ING1N, STATUS: ' FS-ING1N
008600     END-IF.
008610 REGRABA-UN-INGRESO-E. EXIT.
008620
008630 ESTADISTICAS SECTION.
008640     DISPLAY '******************************************'
008650     MOVE WKS-PAGOS-LEIDOS      TO WKS-MASCARA
008660     DISPLAY 'PAGOS LEIDOS:                ' WKS-MASCARA
008670     MOVE WKS-PAGOS-ACEPTADOS   TO WKS-MASCARA
008680     DISPLAY 'PAGOS ACEPTADOS:             ' WKS-MASCARA
008690     MOVE WKS-PAGOS-RECHAZADOS  TO WKS-MASCARA
008700     DISPLAY 'PAGOS RECHAZADOS:            ' WKS-MASCARA
008710     DISPLAY '******************************************'.
008720 ESTADISTICAS-E. EXIT.
008730
008740 CIERRA-ARCHIVOS SECTION.
008750     CLOSE AVIOK1 AGENT1 VUELO1 RESV1 RESV1N ING1 ING1N PGREQ1.
008760 CIERRA-ARCHIVOS-E. EXIT.
