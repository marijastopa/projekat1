000100******************************************************************
000110*        T R A N S A C C I O N   D E   R E S E R V A C I O N     *
000120*                        ( B K R E Q 1 )                         *
000130******************************************************************
000140*   UNA LINEA POR SOLICITUD DE RESERVACION.  PROCESADA EN ORDEN  *
000150*   DE ARCHIVO (NO TIENE LLAVE) POR RESERVA1.                   *
000160*                                                                *
000170*   BQ-AD-POLAZNI / BQ-AD-DOLAZNI / BQ-DATUM-TRAZENI SON LOS     *
000180*   CRITERIOS DE BUSQUEDA QUE EL SOLICITANTE UTILIZO PARA        *
000190*   ESCOGER EL (LOS) VUELO(S) ANTES DE PEDIR LA RESERVA; SE      *
000200*   VUELVEN A EVALUAR EN RESERVA1-BUSCA-VUELOS PARA EL REPORTE   *
000210*   DE VUELOS CANDIDATOS.  BQ-ODLAZNI-LET/BQ-POVRATNI-LET SON EL *
000220*   VUELO YA ESCOGIDO QUE REALMENTE SE RESERVA.                 *
000230******************************************************************
000240 01  REG-BKREQ1.
000250     02 BQ-TIP-SOLICITANTE       PIC X(01).
000260        88 BQ-ES-AEROLINEA                    VALUE '1'.
000270        88 BQ-ES-AGENTE                        VALUE '2'.
000280     02 BQ-SOLICITANTE           PIC X(20).
000290     02 BQ-CLIENTE               PIC X(10).
000300     02 BQ-AD-POLAZNI            PIC X(04).
000310     02 BQ-GRAD-POLAZNI          PIC X(20).
000320     02 BQ-AD-DOLAZNI            PIC X(04).
000330     02 BQ-GRAD-DOLAZNI          PIC X(20).
000340     02 BQ-DATUM-TRAZENI         PIC 9(08).
000350     02 BQ-ODLAZNI-LET           PIC X(08).
000360     02 BQ-POVRATNI-LET          PIC X(08).
000370     02 BQ-BROJ-OSOBA            PIC 9(03).
000380*    AREA DE EXPANSION FUTURA
000390     02 FILLER                   PIC X(20).
