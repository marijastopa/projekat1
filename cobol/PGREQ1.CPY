000100******************************************************************
000110*          T R A N S A C C I O N   D E   P A G O                 *
000120*                        ( P G R E Q 1 )                         *
000130******************************************************************
000140*   UNA LINEA POR SOLICITUD DE PAGO.  PROCESADA EN ORDEN DE      *
000150*   ARCHIVO (NO TIENE LLAVE) POR PAGOLT1.                        *
000160******************************************************************
000170 01  REG-PGREQ1.
000180     02 PG-TIP-SOLICITANTE       PIC X(01).
000190        88 PG-ES-AEROLINEA                    VALUE '1'.
000200        88 PG-ES-AGENTE                         VALUE '2'.
000210     02 PG-SOLICITANTE           PIC X(20).
000220     02 PG-ID-RESERVACION        PIC X(36).
000230*    AREA DE EXPANSION FUTURA
000240     02 FILLER                   PIC X(20).
