000100******************************************************************
000110*                  M A E S T R O   D E   C L I E N T E S         *
000120*                         ( C L I E N 1 )                        *
000130******************************************************************
000140*   UN REGISTRO POR CLIENTE.  LLAVE UNICA KL-ID.                 *
000150******************************************************************
000160 01  REG-CLIEN1.
000170     02 KL-LLAVE.
000180        04 KL-ID                 PIC X(10).
000190     02 KL-IME                   PIC X(30).
000200*    DATOS DE CONTACTO DEL CLIENTE
000210     02 KL-DIRECCION-1           PIC X(30).
000220     02 KL-DIRECCION-2           PIC X(30).
000230     02 KL-CIUDAD                PIC X(20).
000240     02 KL-TELEFONO              PIC X(15).
000250     02 KL-EMAIL                 PIC X(30).
000260*    DATOS PERSONALES DEL CLIENTE
000270     02 KL-FECHA-NACIMIENTO      PIC 9(08).
000280     02 KL-FECHA-NACIMIENTO-R REDEFINES KL-FECHA-NACIMIENTO.
000290        04 KL-FN-ANIO             PIC 9(04).
000300        04 KL-FN-MES              PIC 9(02).
000310        04 KL-FN-DIA              PIC 9(02).
000320*    STATUS DEL REGISTRO EN EL MAESTRO
000330     02 KL-STATUS                PIC X(01).
000340        88 KL-ACTIVO                        VALUE '1'.
000350        88 KL-INACTIVO                      VALUE '2'.
000360*    AUDITORIA DE ALTA Y ULTIMO CAMBIO DEL REGISTRO
000370     02 KL-FECHA-ALTA            PIC 9(08).
000380     02 KL-USUARIO-ALTA          PIC X(08).
000390     02 KL-FECHA-ULT-CAMBIO      PIC 9(08).
000400     02 KL-USUARIO-ULT-CAMBIO    PIC X(08).
000410*    AREA DE EXPANSION FUTURA
000420     02 FILLER                   PIC X(10).
