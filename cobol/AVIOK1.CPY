000100******************************************************************
000110*              M A E S T R O   D E   A E R O L I N E A S         *
000120*                         ( A V I O K 1 )                        *
000130******************************************************************
000140*   UN REGISTRO POR AEROLINEA.  LLAVE UNICA AK-NAZIV.            *
000150*   AK-POPUST-AGENT ES EL DESCUENTO QUE LA AEROLINEA OTORGA A    *
000160*   LOS AGENTES DE VIAJE CUANDO ELLOS PAGAN UNA RESERVACION.     *
000170******************************************************************
000180 01  REG-AVIOK1.
000190     02 AK-LLAVE.
000200        04 AK-NAZIV              PIC X(20).
000210     02 AK-POPUST-AGENT          PIC 9V999.
000220*    DATOS FISCALES Y DE CONTACTO DE LA AEROLINEA
000230     02 AK-NIT                   PIC X(12).
000240     02 AK-DIRECCION-1           PIC X(30).
000250     02 AK-DIRECCION-2           PIC X(30).
000260     02 AK-TELEFONO              PIC X(15).
000270     02 AK-CONTACTO              PIC X(30).
000280*    STATUS DEL REGISTRO EN EL MAESTRO
000290     02 AK-STATUS                PIC X(01).
000300        88 AK-ACTIVO                        VALUE '1'.
000310        88 AK-INACTIVO                      VALUE '2'.
000320*    AUDITORIA DE ALTA Y ULTIMO CAMBIO DEL REGISTRO
000330     02 AK-FECHA-ALTA            PIC 9(08).
000340     02 AK-FECHA-ALTA-R REDEFINES AK-FECHA-ALTA.
000350        04 AK-FA-ANIO             PIC 9(04).
000360        04 AK-FA-MES              PIC 9(02).
000370        04 AK-FA-DIA              PIC 9(02).
000380     02 AK-USUARIO-ALTA          PIC X(08).
000390     02 AK-FECHA-ULT-CAMBIO      PIC 9(08).
000400     02 AK-USUARIO-ULT-CAMBIO    PIC X(08).
000410*    AREA DE EXPANSION FUTURA
000420     02 FILLER                   PIC X(10).
