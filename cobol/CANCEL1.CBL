000100******************************************************************
000110* FECHA       : 12/08/2009                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : CANCEL1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LAS SOLICITUDES DE CANCELACION DE LA         *
000170*             : AEROLINEA, LIBERA LOS ASIENTOS TOMADOS EN EL     *
000180*             : (LOS) VUELO(S) DE LA RESERVACION Y LA DEJA SIN   *
000190*             : EFECTO.  NO EXISTE UN CODIGO DE STATUS PROPIO    *
000200*             : "CANCELADA" EN RESV1 (SOLO ACTIVA/VENCIDA/       *
000210*             : PAGADA), POR LO QUE LA RESERVACION CANCELADA SE  *
000220*             : DEJA EN VENCIDA (YA NO ES COBRABLE NI VIGENTE).  *
000230* ARCHIVOS    : VUELO1=C,VUELO1N=A,RESV1=C,RESV1N=A,CNREQ1=C     *
000240* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
000250* INSTALADO   : 25/08/2009                                       *
000260* BPM/RATIONAL: 101456                                           *
000270* NOMBRE      : PROCESO DE CANCELACION DE RESERVACIONES          *
000280******************************************************************
000290* BITACORA DE CAMBIOS                                           *
000300* 12/08/2009 HSOL 101456 VERSION INICIAL                        *   101456
000310* 05/02/1998 PEDR 198002 REVISION Y2K: SIN IMPACTO, NO SE USAN   *  198002
000320*            FECHAS DE 2 DIGITOS EN ESTE PROGRAMA                *
000330* 14/01/2015 MRAM 110200 SE AGREGA REVERSO DEL TRAMO DE REGRESO  *  110200
000340*            ADEMAS DEL TRAMO DE IDA AL CANCELAR                 *
000350* 09/07/2018 ELRJ 117040 SOLO SE PUEDE CANCELAR UNA RESERVACION  *  117040
000360*            ACTIVA; SE RECHAZA SI YA ESTA PAGADA O VENCIDA      *
000370* 09/03/2023 LROB 124557 SE RESTABLECE LA RUTINA FSE/DEBD1R00    *  124557
000380*            DEL SHOP EN LOS OPEN, QUE SE HABIA QUEDADO FUERA DE *
000390*            ESTE PROGRAMA AL ADAPTARLO                         *
000400******************************************************************
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.                    CANCEL1.
000430 AUTHOR.                        HUGO SOLARES.
000440 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000450 DATE-WRITTEN.                  12/08/2009.
000460 DATE-COMPILED.                 09/07/2018.
000470 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT VUELO1  ASSIGN TO VUELO1
000550            ORGANIZATION IS LINE SEQUENTIAL
000560            FILE STATUS  IS FS-VUELO1
000570                             FSE-VUELO1.
000580
000590     SELECT VUELO1N ASSIGN TO VUELO1N
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS FS-VUELO1N
000620                             FSE-VUELO1N.
000630
000640     SELECT RESV1   ASSIGN TO RESV1
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS  IS FS-RESV1
000670                             FSE-RESV1.
000680
000690     SELECT RESV1N  ASSIGN TO RESV1N
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS FS-RESV1N
000720                             FSE-RESV1N.
000730
000740     SELECT CNREQ1  ASSIGN TO CNREQ1
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS FS-CNREQ1
000770                             FSE-CNREQ1.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810*1 -->MAESTRO DE VUELOS VIGENTE
000820 FD VUELO1.
000830    COPY VUELO1.
000840*2 -->MAESTRO DE VUELOS REGENERADO CON ASIENTOS LIBERADOS
000850 FD VUELO1N.
000860    COPY VUELO1 REPLACING ==REG-VUELO1== BY ==REG-VUELO1N==.
000870*3 -->BITACORA DE RESERVACIONES VIGENTE
000880 FD RESV1.
000890    COPY RESV1.
000900*4 -->BITACORA DE RESERVACIONES REGENERADA
000910 FD RESV1N.
000920    COPY RESV1 REPLACING ==REG-RESV1== BY ==REG-RESV1N==.
000930*5 -->TRANSACCIONES DE SOLICITUD DE CANCELACION
000940 FD CNREQ1.
000950    COPY CNREQ1.
000960
000970 WORKING-STORAGE SECTION.
000980******************************************************************
000990*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001000******************************************************************
001010 01 WKS-FS-STATUS.
001020*   MAESTRO DE VUELOS VIGENTE
001030    02 FS-VUELO1               PIC 9(02) VALUE ZEROES.
001040    02 FSE-VUELO1.
001050       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001060       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001070       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001080*   MAESTRO DE VUELOS REGENERADO
001090    02 FS-VUELO1N              PIC 9(02) VALUE ZEROES.
001100    02 FSE-VUELO1N.
001110       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001120       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001130       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001140*   BITACORA DE RESERVACIONES VIGENTE
001150    02 FS-RESV1                PIC 9(02) VALUE ZEROES.
001160    02 FSE-RESV1.
001170       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001180       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001190       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001200*   BITACORA DE RESERVACIONES REGENERADA
001210    02 FS-RESV1N               PIC 9(02) VALUE ZEROES.
001220    02 FSE-RESV1N.
001230       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001240       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001250       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001260*   TRANSACCIONES DE SOLICITUD DE CANCELACION
001270    02 FS-CNREQ1               PIC 9(02) VALUE ZEROES.
001280    02 FSE-CNREQ1.
001290       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001300       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001310       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001320*   VARIABLES RUTINA DE FSE
001330    02 PROGRAMA                PIC X(08) VALUE SPACES.
001340    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001350    02 ACCION-FSE              PIC X(10) VALUE SPACES.
001360    02 LLAVE-FSE               PIC X(32) VALUE SPACES.
001370
001380 01 WKS-FLAGS.
001390    02 WKS-FIN-VUELO1          PIC 9(01) VALUE ZEROES.
001400       88 SI-FIN-VUELO1                   VALUE 1.
001410    02 WKS-FIN-RESV1           PIC 9(01) VALUE ZEROES.
001420       88 SI-FIN-RESV1                    VALUE 1.
001430    02 WKS-FIN-CNREQ1          PIC 9(01) VALUE ZEROES.
001440       88 SI-FIN-CNREQ1                   VALUE 1.
001450    02 FILLER                  PIC X(10).
001460
001470 01 WKS-TABLA-FL.
001480    02 WKS-TOTAL-FL            PIC 9(04) COMP VALUE ZERO.
001490    02 WKS-FL-ENTRY OCCURS 1 TO 2000 TIMES
001500                    DEPENDING ON WKS-TOTAL-FL
001510                    INDEXED BY WKS-IX-FL.
001520       03 WKS-FL-SIFRA           PIC X(08).
001530       03 WKS-FL-POLAZNI-AD      PIC X(04).
001540       03 WKS-FL-DOLAZNI-AD      PIC X(04).
001550       03 WKS-FL-VP-DATUM        PIC 9(08).
001560       03 WKS-FL-VP-VREME        PIC 9(04).
001570       03 WKS-FL-AVIO-KOMPANIJA  PIC X(20).
001580       03 WKS-FL-UKUPNO-MESTA    PIC 9(04).
001590       03 WKS-FL-PREOSTALO-MESTA PIC 9(04).
001600       03 WKS-FL-POCETNA-CENA    PIC 9(07)V99.
001610       03 WKS-FL-TRENUTNA-CENA   PIC 9(07)V99.
001620       03 WKS-FL-MAKS-CENA       PIC 9(07)V99.
001630       03 WKS-FL-MESTA-PO-PRAGU  PIC 9(04).
001640       03 WKS-FL-POVECANJE-CENE  PIC 9(05)V99.
001650
001660 01 WKS-TABLA-RZ.
001670    02 WKS-TOTAL-RZ            PIC 9(05) COMP VALUE ZERO.
001680    02 WKS-RZ-ENTRY OCCURS 1 TO 20000 TIMES
001690                    DEPENDING ON WKS-TOTAL-RZ
001700                    INDEXED BY WKS-IX-RZ.
001710       03 WKS-RZ-ID              PIC X(36).
001720       03 WKS-RZ-ODLAZNI-LET     PIC X(08).
001730       03 WKS-RZ-POVRATNI-LET    PIC X(08).
001740       03 WKS-RZ-BROJ-OSOBA      PIC 9(03).
001750       03 WKS-RZ-DR-DATUM        PIC 9(08).
001760       03 WKS-RZ-DR-VREME        PIC 9(04).
001770       03 WKS-RZ-RP-DATUM        PIC 9(08).
001780       03 WKS-RZ-RP-VREME        PIC 9(04).
001790       03 WKS-RZ-STATUS          PIC X(01).
001800       03 WKS-RZ-CENA-ODLAZNOG   PIC 9(07)V99.
001810       03 WKS-RZ-CENA-POVRATNOG  PIC 9(07)V99.
001820       03 WKS-RZ-CLIENTE         PIC X(10).
001830
001840*   REGISTRO DE TRABAJO PARA LLAMAR A RVPRECIO EN ACCION LIBERAR
001850     COPY VUELO1 REPLACING ==REG-VUELO1== BY ==WKS-CALLREC==
001860                            ==FL-==        BY ==CR-==.
001870 01 WKS-RETORNO-RVP              PIC S9(02) VALUE ZERO.
001880
001890 01 WKS-IX-RZ-ENCONTRADO         PIC 9(05) COMP VALUE ZERO.
001900 01 WKS-IX-OUT                   PIC 9(04) COMP VALUE ZERO.
001910 01 WKS-IX-RET                   PIC 9(04) COMP VALUE ZERO.
001920 01 WKS-ENCONTRADO               PIC 9(01) VALUE ZERO.
001930    88 SI-ENCONTRADO                        VALUE 1.
001940 01 WKS-RETORNO-CANCEL           PIC S9(02) VALUE ZERO.
001950
001960 01 WKS-CANCEL-LEIDAS            PIC 9(07) COMP VALUE ZERO.
001970 01 WKS-CANCEL-ACEPTADAS         PIC 9(07) COMP VALUE ZERO.
001980 01 WKS-CANCEL-RECHAZADAS        PIC 9(07) COMP VALUE ZERO.
001990 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002000
002010 PROCEDURE DIVISION.
002020******************************************************************
002030 000-MAIN SECTION.
002040     PERFORM INICIO
002050     PERFORM PROCESA-CANCELACIONES UNTIL SI-FIN-CNREQ1
002060     PERFORM REGRABA-VUELOS
002070     PERFORM REGRABA-RESERVACIONES
002080     PERFORM ESTADISTICAS
002090     PERFORM CIERRA-ARCHIVOS
002100     STOP RUN.
002110 000-MAIN-E. EXIT.
002120
002130 INICIO SECTION.
002140*09/03/2023 LROB 124557 SE USA LA RUTINA FSE/DEBD1R00 DEL SHOP
002150*PARA DIAGNOSTICO DE ERRORES DE OPEN, IGUAL COMO LO HACE MORAS1.
002160     MOVE 'CANCEL1' TO PROGRAMA
002170     OPEN INPUT  VUELO1 RESV1 CNREQ1
002180          OUTPUT VUELO1N RESV1N
002190     IF FS-VUELO1 NOT = 0
002200        MOVE 'OPEN'    TO ACCION-FSE
002210        MOVE SPACES    TO LLAVE-FSE
002220        MOVE 'VUELO1'  TO ARCHIVO
002230        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002240                              LLAVE-FSE, FS-VUELO1, FSE-VUELO1
002250        MOVE 91 TO RETURN-CODE
002260        STOP RUN
002270     END-IF
002280     IF FS-RESV1 NOT = 0
002290        MOVE 'OPEN'    TO ACCION-FSE
002300        MOVE SPACES    TO LLAVE-FSE
002310        MOVE 'RESV1'   TO ARCHIVO
002320        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002330                              LLAVE-FSE, FS-RESV1, FSE-RESV1
002340        MOVE 91 TO RETURN-CODE
002350        STOP RUN
002360     END-IF
002370     IF FS-CNREQ1 NOT = 0
002380        MOVE 'OPEN'    TO ACCION-FSE
002390        MOVE SPACES    TO LLAVE-FSE
002400        MOVE 'CNREQ1'  TO ARCHIVO
002410        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002420                              LLAVE-FSE, FS-CNREQ1, FSE-CNREQ1
002430        MOVE 91 TO RETURN-CODE
002440        STOP RUN
002450     END-IF
002460     IF FS-VUELO1N NOT = 0
002470        MOVE 'OPEN'    TO ACCION-FSE
002480        MOVE SPACES    TO LLAVE-FSE
002490        MOVE 'VUELO1N' TO ARCHIVO
002500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002510                              LLAVE-FSE, FS-VUELO1N, FSE-VUELO1N
002520        MOVE 91 TO RETURN-CODE
002530        STOP RUN
002540     END-IF
002550     IF FS-RESV1N NOT = 0
002560        MOVE 'OPEN'    TO ACCION-FSE
002570        MOVE SPACES    TO LLAVE-FSE
002580        MOVE 'RESV1N'  TO ARCHIVO
002590        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002600                              LLAVE-FSE, FS-RESV1N, FSE-RESV1N
002610        MOVE 91 TO RETURN-CODE
002620        STOP RUN
002630     END-IF
002640     PERFORM LEE-VUELO1
002650     PERFORM CARGA-TABLA-FL UNTIL SI-FIN-VUELO1
002660     PERFORM LEE-RESV1
002670     PERFORM CARGA-TABLA-RZ UNTIL SI-FIN-RESV1
002680     PERFORM LEE-CNREQ1.
002690 INICIO-E. EXIT.
002700
002710 LEE-VUELO1 SECTION.
002720     READ VUELO1 AT END MOVE 1 TO WKS-FIN-VUELO1 END-READ.
002730 LEE-VUELO1-E. EXIT.
002740
002750 CARGA-TABLA-FL SECTION.
002760     ADD 1 TO WKS-TOTAL-FL
002770     MOVE FL-SIFRA           TO WKS-FL-SIFRA
002780                                           (WKS-TOTAL-FL)
002790     MOVE FL-POLAZNI-AD      TO WKS-FL-POLAZNI-AD
002800                                           (WKS-TOTAL-FL)
002810     MOVE FL-DOLAZNI-AD      TO WKS-FL-DOLAZNI-AD
002820                                           (WKS-TOTAL-FL)
002830     MOVE FL-VP-DATUM        TO WKS-FL-VP-DATUM
002840                                           (WKS-TOTAL-FL)
002850     MOVE FL-VP-VREME        TO WKS-FL-VP-VREME
002860                                           (WKS-TOTAL-FL)
002870     MOVE FL-AVIO-KOMPANIJA  TO WKS-FL-AVIO-KOMPANIJA
002880                                           (WKS-TOTAL-FL)
002890     MOVE FL-UKUPNO-MESTA    TO WKS-FL-UKUPNO-MESTA
002900                                           (WKS-TOTAL-FL)
002910     MOVE FL-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
002920                                           (WKS-TOTAL-FL)
002930     MOVE FL-POCETNA-CENA    TO WKS-FL-POCETNA-CENA
002940                                           (WKS-TOTAL-FL)
002950     MOVE FL-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
002960                                           (WKS-TOTAL-FL)
002970     MOVE FL-MAKS-CENA       TO WKS-FL-MAKS-CENA
002980                                           (WKS-TOTAL-FL)
002990     MOVE FL-MESTA-PO-PRAGU  TO WKS-FL-MESTA-PO-PRAGU
003000                                           (WKS-TOTAL-FL)
003010     MOVE FL-POVECANJE-CENE  TO WKS-FL-POVECANJE-CENE
003020                                           (WKS-TOTAL-FL)
003030     PERFORM LEE-VUELO1.
003040 CARGA-TABLA-FL-E. EXIT.
003050
003060 LEE-RESV1 SECTION.
003070     READ RESV1 AT END MOVE 1 TO WKS-FIN-RESV1 END-READ.
003080 LEE-RESV1-E. EXIT.
003090
003100 CARGA-TABLA-RZ SECTION.
003110     ADD 1 TO WKS-TOTAL-RZ
003120     MOVE RZ-ID             TO WKS-RZ-ID
003130                                         (WKS-TOTAL-RZ)
003140     MOVE RZ-ODLAZNI-LET    TO WKS-RZ-ODLAZNI-LET
003150                                         (WKS-TOTAL-RZ)
003160     MOVE RZ-POVRATNI-LET   TO WKS-RZ-POVRATNI-LET
003170                                         (WKS-TOTAL-RZ)
003180     MOVE RZ-BROJ-OSOBA     TO WKS-RZ-BROJ-OSOBA
003190                                         (WKS-TOTAL-RZ)
003200     MOVE RZ-DR-DATUM       TO WKS-RZ-DR-DATUM
003210                                         (WKS-TOTAL-RZ)
003220     MOVE RZ-DR-VREME       TO WKS-RZ-DR-VREME
003230                                         (WKS-TOTAL-RZ)
003240     MOVE RZ-RP-DATUM       TO WKS-RZ-RP-DATUM
003250                                         (WKS-TOTAL-RZ)
003260     MOVE RZ-RP-VREME       TO WKS-RZ-RP-VREME
003270                                         (WKS-TOTAL-RZ)
003280     MOVE RZ-STATUS         TO WKS-RZ-STATUS
003290                                         (WKS-TOTAL-RZ)
003300     MOVE RZ-CENA-ODLAZNOG  TO WKS-RZ-CENA-ODLAZNOG
003310                                         (WKS-TOTAL-RZ)
003320     MOVE RZ-CENA-POVRATNOG TO WKS-RZ-CENA-POVRATNOG
003330                                         (WKS-TOTAL-RZ)
003340     MOVE RZ-CLIENTE        TO WKS-RZ-CLIENTE
003350                                         (WKS-TOTAL-RZ)
003360     PERFORM LEE-RESV1.
003370 CARGA-TABLA-RZ-E. EXIT.
003380
003390 LEE-CNREQ1 SECTION.
003400     ADD 1 TO WKS-CANCEL-LEIDAS
003410     READ CNREQ1 AT END MOVE 1 TO WKS-FIN-CNREQ1 END-READ.
003420 LEE-CNREQ1-E. EXIT.
003430
003440 PROCESA-CANCELACIONES SECTION.
003450     PERFORM BUSCA-RESERVACION-CANCELAR
003460     IF NOT SI-ENCONTRADO
003470        ADD 1 TO WKS-CANCEL-RECHAZADAS
003480        DISPLAY '   CANCELACION RECHAZADA (-1 NO EXISTE): '
003490                CN-ID-RESERVACION
003500     ELSE
003510        IF WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO) NOT = '1'
003520           ADD 1 TO WKS-CANCEL-RECHAZADAS
003530           DISPLAY '   CANCELACION RECHAZADA, NO ESTA ACTIVA: '
003540                   CN-ID-RESERVACION
003550        ELSE
003560           PERFORM LIBERA-TRAMOS-RESERVACION
003570           MOVE '2' TO WKS-RZ-STATUS (WKS-IX-RZ-ENCONTRADO)
003580           ADD 1 TO WKS-CANCEL-ACEPTADAS
003590        END-IF
003600     END-IF
003610     PERFORM LEE-CNREQ1.
003620 PROCESA-CANCELACIONES-E. EXIT.
003630
003640 BUSCA-RESERVACION-CANCELAR SECTION.
003650     MOVE 0 TO WKS-ENCONTRADO
003660     PERFORM BUSCA-RESERVACION-CANCELAR-UNA VARYING WKS-IX-RZ
003670             FROM 1 BY 1 UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
003680 BUSCA-RESERVACION-CANCELAR-E. EXIT.
003690
003700 BUSCA-RESERVACION-CANCELAR-UNA SECTION.
003710     IF WKS-RZ-ID (WKS-IX-RZ) = CN-ID-RESERVACION
003720        MOVE 1 TO WKS-ENCONTRADO
003730        MOVE WKS-IX-RZ TO WKS-IX-RZ-ENCONTRADO
003740     END-IF.
003750 BUSCA-RESERVACION-CANCELAR-UNA-E. EXIT.
003760
003770*14/01/2015 MRAM - LIBERA IDA Y, SI EXISTE, TAMBIEN EL REGRESO
003780 LIBERA-TRAMOS-RESERVACION SECTION.
003790     PERFORM BUSCA-INDICE-VUELO-IDA
003800     IF SI-ENCONTRADO
003810        PERFORM CARGA-CALLREC-DE-IDA
003820        CALL 'RVPRECIO' USING WKS-CALLREC, 'L',
003830             WKS-RZ-BROJ-OSOBA (WKS-IX-RZ-ENCONTRADO),
003840             WKS-RETORNO-RVP
003850        PERFORM DESCARGA-CALLREC-A-IDA
003860     END-IF
003870     IF WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO) NOT = SPACES
003880        PERFORM BUSCA-INDICE-VUELO-REGRESO
003890        IF SI-ENCONTRADO
003900           PERFORM CARGA-CALLREC-DE-REGRESO
003910           CALL 'RVPRECIO' USING WKS-CALLREC, 'L',
003920                WKS-RZ-BROJ-OSOBA (WKS-IX-RZ-ENCONTRADO),
003930                WKS-RETORNO-RVP
003940           PERFORM DESCARGA-CALLREC-A-REGRESO
003950        END-IF
003960     END-IF.
003970 LIBERA-TRAMOS-RESERVACION-E. EXIT.
003980
003990 BUSCA-INDICE-VUELO-IDA SECTION.
004000     MOVE 0 TO WKS-ENCONTRADO
004010     PERFORM BUSCA-INDICE-VUELO-IDA-UNA VARYING WKS-IX-OUT
004020             FROM 1 BY 1 UNTIL WKS-IX-OUT > WKS-TOTAL-FL.
004030 BUSCA-INDICE-VUELO-IDA-E. EXIT.
004040
004050 BUSCA-INDICE-VUELO-IDA-UNA SECTION.
004060     IF WKS-FL-SIFRA (WKS-IX-OUT) =
004070        WKS-RZ-ODLAZNI-LET (WKS-IX-RZ-ENCONTRADO)
004080        MOVE 1 TO WKS-ENCONTRADO
004090     END-IF.
004100 BUSCA-INDICE-VUELO-IDA-UNA-E. EXIT.
004110 BUSCA-INDICE-VUELO-REGRESO SECTION.
004120     MOVE 0 TO WKS-ENCONTRADO
004130     PERFORM BUSCA-INDICE-VUELO-REGRESO-UNA VARYING WKS-IX-RET
004140             FROM 1 BY 1 UNTIL WKS-IX-RET > WKS-TOTAL-FL.
004150 BUSCA-INDICE-VUELO-REGRESO-E. EXIT.
004160
004170 BUSCA-INDICE-VUELO-REGRESO-UNA SECTION.
004180     IF WKS-FL-SIFRA (WKS-IX-RET) =
004190        WKS-RZ-POVRATNI-LET (WKS-IX-RZ-ENCONTRADO)
004200        MOVE 1 TO WKS-ENCONTRADO
004210     END-IF.
004220 BUSCA-INDICE-VUELO-REGRESO-UNA-E. EXIT.
004230
004240 CARGA-CALLREC-DE-IDA SECTION.
004250     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-OUT) TO CR-UKUPNO-MESTA
004260     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-OUT)
004270                                  TO CR-PREOSTALO-MESTA
004280     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-OUT) TO CR-POCETNA-CENA
004290     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-OUT) TO CR-TRENUTNA-CENA
004300     MOVE WKS-FL-MAKS-CENA       (WKS-IX-OUT) TO CR-MAKS-CENA
004310     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-OUT)
004320                                  TO CR-MESTA-PO-PRAGU
004330     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-OUT)
004340                                  TO CR-POVECANJE-CENE.
004350 CARGA-CALLREC-DE-IDA-E. EXIT.
004360
004370 DESCARGA-CALLREC-A-IDA SECTION.
004380     MOVE CR-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
004390                                            (WKS-IX-OUT)
004400     MOVE CR-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
004410                                            (WKS-IX-OUT).
004420 DESCARGA-CALLREC-A-IDA-E. EXIT.
004430
004440 CARGA-CALLREC-DE-REGRESO SECTION.
004450     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-RET) TO CR-UKUPNO-MESTA
004460     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-RET)
004470                                  TO CR-PREOSTALO-MESTA
004480     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-RET) TO CR-POCETNA-CENA
004490     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-RET) TO CR-TRENUTNA-CENA
004500     MOVE WKS-FL-MAKS-CENA       (WKS-IX-RET) TO CR-MAKS-CENA
004510     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-RET)
004520                                  TO CR-MESTA-PO-PRAGU
004530     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-RET)
004540                                  TO CR-POVECANJE-CENE.
004550 CARGA-CALLREC-DE-REGRESO-E. EXIT.
004560
004570 DESCARGA-CALLREC-A-REGRESO SECTION.
004580     MOVE CR-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
004590                                            (WKS-IX-RET)
004600     MOVE CR-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
004610                                            (WKS-IX-RET).
004620 DESCARGA-CALLREC-A-REGRESO-E. EXIT.
004630
004640 REGRABA-VUELOS SECTION.
004650     PERFORM REGRABA-UN-VUELO VARYING WKS-IX-FL FROM 1 BY 1
004660             UNTIL WKS-IX-FL > WKS-TOTAL-FL.
004670 REGRABA-VUELOS-E. EXIT.
004680
004690 REGRABA-UN-VUELO SECTION.
004700     PERFORM ARMA-REGISTRO-VUELO1N
004710     WRITE REG-VUELO1N
004720     IF FS-VUELO1N NOT = 0
004730        DISPLAY '   ERROR AL GRABAR VUELO1N, STATUS: '
004740                FS-VUELO1N
004750     END-IF.
004760 REGRABA-UN-VUELO-E. EXIT.
004770
004780 ARMA-REGISTRO-VUELO1N SECTION.
004790     MOVE WKS-FL-SIFRA           (WKS-IX-FL) TO FL-SIFRA OF
004800                                                   REG-VUELO1N
004810     MOVE WKS-FL-POLAZNI-AD      (WKS-IX-FL) TO FL-POLAZNI-AD OF
004820                                                   REG-VUELO1N
004830     MOVE WKS-FL-DOLAZNI-AD      (WKS-IX-FL) TO FL-DOLAZNI-AD OF
004840                                                   REG-VUELO1N
004850     MOVE WKS-FL-VP-DATUM        (WKS-IX-FL) TO FL-VP-DATUM OF
004860                                                   REG-VUELO1N
004870     MOVE WKS-FL-VP-VREME        (WKS-IX-FL) TO FL-VP-VREME OF
004880                                                   REG-VUELO1N
004890     MOVE WKS-FL-AVIO-KOMPANIJA  (WKS-IX-FL) TO FL-AVIO-KOMPANIJA
004900                                                   OF REG-VUELO1N
004910     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-FL) TO FL-UKUPNO-MESTA OF
004920                                                   REG-VUELO1N
004930     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-FL) TO FL-PREOSTALO-MESTA
004940                                                   OF REG-VUELO1N
004950     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-FL) TO FL-POCETNA-CENA OF
004960                                                   REG-VUELO1N
004970     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-FL) TO FL-TRENUTNA-CENA
004980                                                   OF REG-VUELO1N
004990     MOVE WKS-FL-MAKS-CENA       (WKS-IX-FL) TO FL-MAKS-CENA OF
005000                                                   REG-VUELO1N
005010     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-FL) TO FL-MESTA-PO-PRAGU
005020                                                   OF REG-VUELO1N
005030     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-FL) TO FL-POVECANJE-CENE
005040                                                   OF REG-VUELO1N.
005050 ARMA-REGISTRO-VUELO1N-E. EXIT.
005060
005070 REGRABA-RESERVACIONES SECTION.
005080     PERFORM REGRABA-UNA-RESERVACION VARYING WKS-IX-RZ FROM 1
005090             BY 1 UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
005100 REGRABA-RESERVACIONES-E. EXIT.
005110
005120 REGRABA-UNA-RESERVACION SECTION.
005130     PERFORM ARMA-REGISTRO-RESV1N
005140     WRITE REG-RESV1N
005150     IF FS-RESV1N NOT = 0
005160        DISPLAY '   ERROR AL GRABAR RESV1N, STATUS: ' FS-RESV1N
005170     END-IF.
005180 REGRABA-UNA-RESERVACION-E. EXIT.
005190
005200 ARMA-REGISTRO-RESV1N SECTION.
005210     MOVE WKS-RZ-ID             (WKS-IX-RZ) TO RZ-ID OF REG-RESV1N
005220     MOVE WKS-RZ-ODLAZNI-LET    (WKS-IX-RZ) TO RZ-ODLAZNI-LET OF
005230                                                  REG-RESV1N
005240     MOVE WKS-RZ-POVRATNI-LET   (WKS-IX-RZ) TO RZ-POVRATNI-LET OF
005250                                                  REG-RESV1N
005260     MOVE WKS-RZ-BROJ-OSOBA     (WKS-IX-RZ) TO RZ-BROJ-OSOBA OF
005270                                                  REG-RESV1N
005280     MOVE WKS-RZ-DR-DATUM       (WKS-IX-RZ) TO RZ-DR-DATUM OF
005290                                                  REG-RESV1N
005300     MOVE WKS-RZ-DR-VREME       (WKS-IX-RZ) TO RZ-DR-VREME OF
005310                                                  REG-RESV1N
005320     MOVE WKS-RZ-RP-DATUM       (WKS-IX-RZ) TO RZ-RP-DATUM OF
005330                                                  REG-RESV1N
005340     MOVE WKS-RZ-RP-VREME       (WKS-IX-RZ) TO RZ-RP-VREME OF
005350                                                  REG-RESV1N
005360     MOVE WKS-RZ-STATUS         (WKS-IX-RZ) TO RZ-STATUS OF
005370                                                  REG-RESV1N
005380     MOVE WKS-RZ-CENA-ODLAZNOG  (WKS-IX-RZ) TO RZ-CENA-ODLAZNOG OF
005390                                                  REG-RESV1N
005400     MOVE WKS-RZ-CENA-POVRATNOG (WKS-IX-RZ) TO RZ-CENA-POVRATNOG
005410                                                  OF REG-RESV1N
005420     MOVE WKS-RZ-CLIENTE        (WKS-IX-RZ) TO RZ-CLIENTE OF
005430                                                  REG-RESV1N.
005440 ARMA-REGISTRO-RESV1N-E. EXIT.
005450
005460 ESTADISTICAS SECTION.
005470     DISPLAY '******************************************'
005480     MOVE WKS-CANCEL-LEIDAS     TO WKS-MASCARA
005490     DISPLAY 'CANCELACIONES LEIDAS:        ' WKS-MASCARA
005500     MOVE WKS-CANCEL-ACEPTADAS  TO WKS-MASCARA
005510     DISPLAY 'CANCELACIONES ACEPTADAS:     ' WKS-MASCARA
005520     MOVE WKS-CANCEL-RECHAZADAS TO WKS-MASCARA
005530     DISPLAY 'CANCELACIONES RECHAZADAS:    ' WKS-MASCARA
005540     DISPLAY '******************************************'.
005550 ESTADISTICAS-E. EXIT.
005560
005570 CIERRA-ARCHIVOS SECTION.
005580     CLOSE VUELO1 VUELO1N RESV1 RESV1N CNREQ1.
005590 CIERRA-ARCHIVOS-E. EXIT.
