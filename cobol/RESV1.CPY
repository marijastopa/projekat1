000100******************************************************************
000110*            A R C H I V O   D E   R E S E R V A C I O N E S     *
000120*                         ( R E S V 1 )                          *
000130******************************************************************
000140*   UN REGISTRO POR RESERVACION.  LLAVE UNICA RZ-ID, FORMADA EN  *
000150*   GERA-ID-RESERVA (RESERVA1) CON LA FECHA DEL DIA MAS UN       *
000160*   CORRELATIVO DE 6 DIGITOS, PARA QUE EL PROCESO SEA REPRODUCIB*
000165*   LE Y ORDENABLE (YA NO SE USA UN NUMERO ALEATORIO).           *
000170*                                                                *
000180*   RZ-ROK-PLACANJA = RZ-DATUM-REZERVACIJE + 24 HORAS, CALCULADA *
000190*   UNA SOLA VEZ AL MOMENTO DE CREAR LA RESERVACION.             *
000200******************************************************************
000210 01  REG-RESV1.
000220     02 RZ-LLAVE.
000230        04 RZ-ID                 PIC X(36).
000240     02 RZ-ODLAZNI-LET           PIC X(08).
000250     02 RZ-POVRATNI-LET          PIC X(08).
000260     02 RZ-BROJ-OSOBA            PIC 9(03).
000270     02 RZ-DATUM-REZERVACIJE.
000280        04 RZ-DR-DATUM           PIC 9(08).
000290        04 RZ-DR-VREME           PIC 9(04).
000300*    VISTA DESGLOSADA DE LA FECHA DE RESERVACION POR ANIO/MES/DIA
000310     02 RZ-DR-DATUM-R REDEFINES RZ-DR-DATUM.
000320        04 RZ-DR-ANIO            PIC 9(04).
000330        04 RZ-DR-MES             PIC 9(02).
000340        04 RZ-DR-DIA             PIC 9(02).
000350     02 RZ-ROK-PLACANJA.
000360        04 RZ-RP-DATUM           PIC 9(08).
000370        04 RZ-RP-VREME           PIC 9(04).
000380*    VISTA DESGLOSADA DEL VENCIMIENTO DE PAGO POR ANIO/MES/DIA
000390     02 RZ-RP-DATUM-R REDEFINES RZ-RP-DATUM.
000400        04 RZ-RP-ANIO            PIC 9(04).
000410        04 RZ-RP-MES             PIC 9(02).
000420        04 RZ-RP-DIA             PIC 9(02).
000430     02 RZ-STATUS                PIC X(01).
000440        88 RZ-ACTIVA                          VALUE '1'.
000450        88 RZ-VENCIDA                         VALUE '2'.
000460        88 RZ-PAGADA                          VALUE '3'.
000470     02 RZ-CENA-ODLAZNOG         PIC 9(07)V99.
000480     02 RZ-CENA-POVRATNOG        PIC 9(07)V99.
000490*    CLIENTE DUENO DE LA RESERVACION, PARA EL HISTORIAL DE CLIENTE
000500     02 RZ-CLIENTE               PIC X(10).
000510*    AREA DE EXPANSION FUTURA (AEROLINEA O AGENTE QUE LA TOMO)
000520     02 FILLER                   PIC X(10).
