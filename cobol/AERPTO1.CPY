000100******************************************************************
000110*              M A E S T R O   D E   A E R O P U E R T O S       *
000120*                        ( A E R P T O 1 )                       *
000130******************************************************************
000140*   UN REGISTRO POR AEROPUERTO.  LLAVE UNICA AD-SIFRA.           *
000150*   SE USA COMO REFERENCIA PARA VALIDAR RUTAS DE VUELOS (VUELO1) *
000160*   Y PARA LA BUSQUEDA POR CIUDAD EN LUGAR DE CODIGO.            *
000170******************************************************************
000180 01  REG-AERPTO1.
000190     02 AD-LLAVE.
000200        04 AD-SIFRA              PIC X(04).
000210     02 AD-NAZIV                 PIC X(30).
000220     02 AD-GRAD                  PIC X(20).
000230     02 AD-PAIS                  PIC X(20).
000240     02 AD-CODIGO-IATA           PIC X(03).
000250     02 AD-CODIGO-ICAO           PIC X(04).
000260     02 AD-ZONA-HORARIA          PIC S9(02).
000270*    DATOS DE CONTACTO DE LA OFICINA DE OPERACIONES DEL AEROPUERTO
000280     02 AD-DIRECCION-1           PIC X(30).
000290     02 AD-DIRECCION-2           PIC X(30).
000300     02 AD-TELEFONO              PIC X(15).
000310     02 AD-CONTACTO              PIC X(30).
000320*    STATUS DEL REGISTRO EN EL MAESTRO
000330     02 AD-STATUS                PIC X(01).
000340        88 AD-ACTIVO                        VALUE '1'.
000350        88 AD-INACTIVO                      VALUE '2'.
000360*    AUDITORIA DE ALTA Y ULTIMO CAMBIO DEL REGISTRO
000370     02 AD-FECHA-ALTA            PIC 9(08).
000380     02 AD-FECHA-ALTA-R REDEFINES AD-FECHA-ALTA.
000390        04 AD-FA-ANIO             PIC 9(04).
000400        04 AD-FA-MES              PIC 9(02).
000410        04 AD-FA-DIA              PIC 9(02).
000420     02 AD-USUARIO-ALTA          PIC X(08).
000430     02 AD-FECHA-ULT-CAMBIO      PIC 9(08).
000440     02 AD-USUARIO-ULT-CAMBIO    PIC X(08).
000450*    AREA DE EXPANSION FUTURA
000460     02 FILLER                   PIC X(20).
