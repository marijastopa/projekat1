000100******************************************************************
000110*       T R A N S A C C I O N   D E   C A N C E L A C I O N      *
000120*                        ( C N R E Q 1 )                        *
000130******************************************************************
000140*   UNA LINEA POR SOLICITUD DE CANCELACION.  PROCESADA EN ORDEN  *
000150*   DE ARCHIVO (NO TIENE LLAVE) POR CANCEL1.                    *
000160*                                                                *
000170*   13/03/2022 CVAS - SE AGREGA ESTE ARCHIVO DE TRANSACCIONES    *
000180*   PARA QUE LA AEROLINEA O EL AGENTE DISPAREN LA CANCELACION    *
000190*   POR LOTE, EN VEZ DE DEPENDER DE UNA LLAMADA EN LINEA.        *
000200******************************************************************
000220 01  REG-CNREQ1.
000230     02 CN-SOLICITANTE           PIC X(20).
000240     02 CN-ID-RESERVACION        PIC X(36).
000250*    AREA DE EXPANSION FUTURA
000260     02 FILLER                   PIC X(20).
