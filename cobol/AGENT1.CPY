000100******************************************************************
000110*           M A E S T R O   D E   A G E N T E S   D E   V I A J E*
000120*                         ( A G E N T 1 )                        *
000130******************************************************************
000140*   UN REGISTRO POR AGENCIA DE VIAJES.  LLAVE UNICA AG-NAZIV.    *
000150*   AG-PROVIZIJA ES LA COMISION QUE EL AGENTE AGREGA SOBRE EL    *
000160*   PRECIO NETO YA DESCONTADO POR LA AEROLINEA.                  *
000170******************************************************************
000180 01  REG-AGENT1.
000190     02 AG-LLAVE.
000200        04 AG-NAZIV              PIC X(20).
000210     02 AG-PROVIZIJA             PIC 9V999.
000220*    DATOS FISCALES Y DE CONTACTO DE LA AGENCIA
000230     02 AG-NIT                   PIC X(12).
000240     02 AG-DIRECCION-1           PIC X(30).
000250     02 AG-DIRECCION-2           PIC X(30).
000260     02 AG-TELEFONO              PIC X(15).
000270     02 AG-CONTACTO              PIC X(30).
000280*    STATUS DEL REGISTRO EN EL MAESTRO
000290     02 AG-STATUS                PIC X(01).
000300        88 AG-ACTIVO                        VALUE '1'.
000310        88 AG-INACTIVO                      VALUE '2'.
000320*    AUDITORIA DE ALTA Y ULTIMO CAMBIO DEL REGISTRO
000330     02 AG-FECHA-ALTA            PIC 9(08).
000340     02 AG-FECHA-ALTA-R REDEFINES AG-FECHA-ALTA.
000350        04 AG-FA-ANIO             PIC 9(04).
000360        04 AG-FA-MES              PIC 9(02).
000370        04 AG-FA-DIA              PIC 9(02).
000380     02 AG-USUARIO-ALTA          PIC X(08).
000390     02 AG-FECHA-ULT-CAMBIO      PIC 9(08).
000400     02 AG-USUARIO-ULT-CAMBIO    PIC X(08).
000410*    AREA DE EXPANSION FUTURA
000420     02 FILLER                   PIC X(10).
