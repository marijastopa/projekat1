000100******************************************************************
000110* FECHA       : 22/04/2009                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : RESERVA1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LAS SOLICITUDES DE RESERVACION (DE UNA       *
000170*             : AEROLINEA O DE UN AGENTE DE VIAJES), BUSCA LOS   *
000180*             : VUELOS CANDIDATOS QUE CUMPLEN LA RUTA Y FECHA    *
000190*             : SOLICITADA, RESERVA LOS ASIENTOS EN EL (LOS)     *
000200*             : VUELO(S) ESCOGIDOS (IDA Y VUELTA SI APLICA) Y    *
000210*             : GRABA LA RESERVACION EN EL ARCHIVO RESV1.  SI    *
000220*             : EL VUELO DE VUELTA NO TIENE CUPO SE LIBERAN LOS  *
000230*             : ASIENTOS YA TOMADOS EN EL VUELO DE IDA.          *
000240* ARCHIVOS    : AERPTO1=C, VUELO1=C, VUELO1N=A, BKREQ1=C, RESV1=A*
000250* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
000260* INSTALADO   : 30/04/2009                                       *
000270* BPM/RATIONAL: 101454                                           *
000280* NOMBRE      : PROCESO DE RESERVACIONES AEREAS                 *
000290******************************************************************
000300* BITACORA DE CAMBIOS                                           *
000310* 22/04/2009 HSOL 101454 VERSION INICIAL                        *   101454
000320* 30/04/2009 HSOL 101454 SE AGREGA RESERVACION IDA Y VUELTA CON  *  101454
000330*            REVERSO DE ASIENTOS SI FALLA EL TRAMO DE REGRESO    *
000340* 05/02/1998 PEDR 198002 REVISION Y2K: FECHAS SE MANEJAN EN      *  198002
000350*            FORMATO CCYYMMDD DE 8 DIGITOS, SIN IMPACTO          *
000360* 14/09/2011 MRAM 105870 SE AGREGA GENERACION DE RZ-ID POR       *  105870
000370*            CORRELATIVO (FECHA+SECUENCIA) EN VEZ DE NUMERO      *
000380*            ALEATORIO, PARA QUE EL PROCESO SEA REPRODUCIBLE     *
000390* 19/02/2014 ELRJ 109310 SE AGREGA REPORTE DE VUELOS CANDIDATOS  *  109310
000400*            ANTES DE RESERVAR, PARA CONTROL DEL AGENTE          *
000410* 08/01/2021 CVAS 121040 SE AGREGA BUSQUEDA POR CIUDAD (ADEMAS   *  121040
000420*            DE CODIGO DE AEROPUERTO) EN LA RUTA SOLICITADA      *
000430* 09/03/2023 LROB 124550 LA BUSQUEDA DE AEROLINEA SE LIMITA A SUS*  124550
000440*            PROPIOS VUELOS (FL-AVIO-KOMPANIJA); LA DEL AGENTE   *
000450*            YA ACUMULA CANDIDATOS DE TODAS LAS AEROLINEAS Y LOS *
000460*            ORDENA POR PRECIO ASCENDENTE ANTES DE REPORTARLOS   *
000470* 09/03/2023 LROB 124551 CORRECCION: LA VALIDACION POR CIUDAD    *  124551
000480*            EXIGIA SOLO UNA COINCIDENCIA (SALIDA O LLEGADA) EN  *
000490*            VEZ DE AMBAS; AHORA SE USAN DOS BANDERAS SEPARADAS  *
000500* 09/03/2023 LROB 124555 UN CRITERIO DE CIUDAD EN                *  124555
000510*            BLANCO YA NO MARCA EL TRAMO COMO ENCONTRADO         *
000520*            SIN VALIDAR EL CODIGO, LO QUE DESHABILITABA         *
000530*            EL FILTRO DE RUTA EN TODA BUSQUEDA POR              *
000540*            CODIGO DE AEROPUERTO                                *
000550* 09/03/2023 LROB 124556 SE RESTABLECE LA RUTINA                 *  124556
000560*            FSE/DEBD1R00 DEL SHOP EN LOS OPEN, QUE SE           *
000570*            HABIA QUEDADO FUERA DE ESTE PROGRAMA AL             *
000580*            ADAPTARLO                                           *
000590******************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID.                    RESERVA1.
000620 AUTHOR.                        HUGO SOLARES.
000630 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000640 DATE-WRITTEN.                  22/04/2009.
000650 DATE-COMPILED.                 09/03/2023.
000660 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT AERPTO1 ASSIGN TO AERPTO1
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS  IS FS-AERPTO1
000760                             FSE-AERPTO1.
000770
000780     SELECT VUELO1  ASSIGN TO VUELO1
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS FS-VUELO1
000810                             FSE-VUELO1.
000820
000830*    MAESTRO DE VUELOS REGENERADO (GENERACION +1)
000840     SELECT VUELO1N ASSIGN TO VUELO1N
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS FS-VUELO1N
000870                             FSE-VUELO1N.
000880
000890     SELECT BKREQ1  ASSIGN TO BKREQ1
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS FS-BKREQ1
000920                             FSE-BKREQ1.
000930
000940     SELECT RESV1   ASSIGN TO RESV1
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS  IS FS-RESV1
000970                             FSE-RESV1.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010*1 -->MAESTRO DE AEROPUERTOS (REFERENCIA PARA BUSQUEDA POR CIUDAD)
001020 FD AERPTO1.
001030    COPY AERPTO1.
001040*2 -->MAESTRO DE VUELOS VIGENTE
001050 FD VUELO1.
001060    COPY VUELO1.
001070*3 -->MAESTRO DE VUELOS REGENERADO CON ASIENTOS/PRECIO AL DIA
001080 FD VUELO1N.
001090    COPY VUELO1 REPLACING ==REG-VUELO1== BY ==REG-VUELO1N==.
001100*4 -->TRANSACCIONES DE SOLICITUD DE RESERVACION
001110 FD BKREQ1.
001120    COPY BKREQ1.
001130*5 -->BITACORA DE RESERVACIONES (SE AGREGA AL FINAL)
001140 FD RESV1.
001150    COPY RESV1.
001160
001170 WORKING-STORAGE SECTION.
001180******************************************************************
001190*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001200******************************************************************
001210 01 WKS-FS-STATUS.
001220*   MAESTRO DE AEROPUERTOS
001230    02 FS-AERPTO1              PIC 9(02) VALUE ZEROES.
001240    02 FSE-AERPTO1.
001250       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001260       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001270       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001280*   MAESTRO DE VUELOS VIGENTE
001290    02 FS-VUELO1               PIC 9(02) VALUE ZEROES.
001300    02 FSE-VUELO1.
001310       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001320       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001330       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001340*   MAESTRO DE VUELOS REGENERADO
001350    02 FS-VUELO1N              PIC 9(02) VALUE ZEROES.
001360    02 FSE-VUELO1N.
001370       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001380       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001390       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001400*   TRANSACCIONES DE SOLICITUD DE RESERVACION
001410    02 FS-BKREQ1               PIC 9(02) VALUE ZEROES.
001420    02 FSE-BKREQ1.
001430       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001440       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001450       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001460*   BITACORA DE RESERVACIONES
001470    02 FS-RESV1                PIC 9(02) VALUE ZEROES.
001480    02 FSE-RESV1.
001490       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001500       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001510       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001520*   VARIABLES RUTINA DE FSE
001530    02 PROGRAMA                PIC X(08) VALUE SPACES.
001540    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001550    02 ACCION-FSE              PIC X(10) VALUE SPACES.
001560    02 LLAVE-FSE               PIC X(32) VALUE SPACES.
001570
001580******************************************************************
001590*                   B A N D E R A S   D E   F I N               *
001600******************************************************************
001610 01 WKS-FLAGS.
001620    02 WKS-FIN-AERPTO1         PIC 9(01) VALUE ZEROES.
001630       88 SI-FIN-AERPTO1                  VALUE 1.
001640    02 WKS-FIN-VUELO1          PIC 9(01) VALUE ZEROES.
001650       88 SI-FIN-VUELO1                   VALUE 1.
001660    02 WKS-FIN-BKREQ1          PIC 9(01) VALUE ZEROES.
001670       88 SI-FIN-BKREQ1                   VALUE 1.
001680    02 FILLER                  PIC X(10).
001690
001700******************************************************************
001710*       T A B L A   D E   A E R O P U E R T O S (CIUDADES)       *
001720******************************************************************
001730 01 WKS-TABLA-AD.
001740    02 WKS-TOTAL-AD            PIC 9(04) COMP VALUE ZERO.
001750    02 WKS-AD-ENTRY OCCURS 1 TO 500 TIMES
001760                    DEPENDING ON WKS-TOTAL-AD
001770                    INDEXED BY WKS-IX-AD.
001780       03 WKS-AD-SIFRA         PIC X(04).
001790       03 WKS-AD-GRAD          PIC X(20).
001800
001810******************************************************************
001820*                T A B L A   D E   V U E L O S                   *
001830******************************************************************
001840 01 WKS-TABLA-FL.
001850    02 WKS-TOTAL-FL            PIC 9(04) COMP VALUE ZERO.
001860    02 WKS-FL-ENTRY OCCURS 1 TO 2000 TIMES
001870                    DEPENDING ON WKS-TOTAL-FL
001880                    INDEXED BY WKS-IX-FL.
001890       03 WKS-FL-SIFRA           PIC X(08).
001900       03 WKS-FL-POLAZNI-AD      PIC X(04).
001910       03 WKS-FL-DOLAZNI-AD      PIC X(04).
001920       03 WKS-FL-VP-DATUM        PIC 9(08).
001930       03 WKS-FL-VP-VREME        PIC 9(04).
001940       03 WKS-FL-AVIO-KOMPANIJA  PIC X(20).
001950       03 WKS-FL-UKUPNO-MESTA    PIC 9(04).
001960       03 WKS-FL-PREOSTALO-MESTA PIC 9(04).
001970       03 WKS-FL-POCETNA-CENA    PIC 9(07)V99.
001980       03 WKS-FL-TRENUTNA-CENA   PIC 9(07)V99.
001990       03 WKS-FL-MAKS-CENA       PIC 9(07)V99.
002000       03 WKS-FL-MESTA-PO-PRAGU  PIC 9(04).
002010       03 WKS-FL-POVECANJE-CENE  PIC 9(05)V99.
002020******************************************************************
002030*   08/01/2021 CVAS - VUELOS CANDIDATOS QUE YA PASARON LA RUTA,  *
002040*   LA FECHA Y (SI ES AEROLINEA) EL FILTRO DE DUENO; SE ORDENAN  *
002050*   POR PRECIO ASCENDENTE ANTES DE REPORTARSE AL SOLICITANTE,    *
002060*   PARA QUE EL AGENTE VEA PRIMERO LO MAS BARATO ENTRE TODAS LAS *
002070*   AEROLINEAS.                                                  *
002080******************************************************************
002090 01 WKS-TABLA-CAND.
002100    02 WKS-TOTAL-CAND          PIC 9(04) COMP VALUE ZERO.
002110    02 WKS-CAND-ENTRY OCCURS 1 TO 2000 TIMES
002120                    DEPENDING ON WKS-TOTAL-CAND
002130                    INDEXED BY WKS-IX-CAND.
002140       03 WKS-CAND-SIFRA         PIC X(08).
002150       03 WKS-CAND-PRECIO        PIC 9(07)V99.
002160 01 WKS-IX-CAND2                 PIC 9(04) COMP VALUE ZERO.
002170 01 WKS-CAND-SIFRA-TMP           PIC X(08).
002180 01 WKS-CAND-PRECIO-TMP          PIC 9(07)V99.
002190
002200******************************************************************
002210*   REGISTRO DE TRABAJO PARA LLAMAR A RVPRECIO (MOTOR DE PRECIO) *
002220******************************************************************
002230     COPY VUELO1 REPLACING ==REG-VUELO1== BY ==WKS-CALLREC==
002240                            ==FL-==        BY ==CR-==.
002250 01 WKS-RETORNO-RVP              PIC S9(02) VALUE ZERO.
002260 01 WKS-IX-OUT                   PIC 9(04) COMP VALUE ZERO.
002270 01 WKS-IX-RET                   PIC 9(04) COMP VALUE ZERO.
002280 01 WKS-ENCONTRADO                PIC 9(01) VALUE ZERO.
002290    88 SI-ENCONTRADO                        VALUE 1.
002300*09/03/2023 LROB - BANDERAS DE SALIDA/LLEGADA POR SEPARADO, PARA
002310*QUE LA RUTA SOLO SE CONSIDERE ENCONTRADA CUANDO AMBOS LADOS
002320*COINCIDEN (VER VALIDA-RUTA-CANDIDATA)
002330 01 WKS-ENCONTRADO-POLAZNI       PIC 9(01) VALUE ZERO.
002340    88 SI-ENCONTRADO-POLAZNI               VALUE 1.
002350 01 WKS-ENCONTRADO-DOLAZNI       PIC 9(01) VALUE ZERO.
002360    88 SI-ENCONTRADO-DOLAZNI               VALUE 1.
002370
002380******************************************************************
002390*     C A L E N D A R I O   D E   D I A S   P O R   M E S        *
002400******************************************************************
002410 01  TABLA-DIAS.
002420     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
002430 01  F REDEFINES TABLA-DIAS.
002440     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
002450
002460******************************************************************
002470*          F E C H A   D E L   D I A   Y   C O N T A D O R       *
002480******************************************************************
002490 01 WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
002500 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
002510    02 WKS-HOY-ANIO              PIC 9(04).
002520    02 WKS-HOY-MES               PIC 9(02).
002530    02 WKS-HOY-DIA               PIC 9(02).
002540 01 WKS-HORA-HOY                 PIC 9(08) VALUE ZEROES.
002550 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
002560    02 WKS-HOY-HHMM               PIC 9(04).
002570    02 FILLER                     PIC 9(04).
002580 01 WKS-CONTADOR-ID              PIC 9(06) COMP VALUE ZERO.
002590 01 WKS-RZ-ID-NUEVO              PIC X(36) VALUE SPACES.
002600
002610******************************************************************
002620*                 V E N C I M I E N T O   D E   P A G O          *
002630******************************************************************
002640 01 WKS-VENCE-FECHA               PIC 9(08) VALUE ZEROES.
002650 01 WKS-VENCE-FECHA-R REDEFINES WKS-VENCE-FECHA.
002660    02 WKS-VENCE-ANIO             PIC 9(04).
002670    02 WKS-VENCE-MES              PIC 9(02).
002680    02 WKS-VENCE-DIA              PIC 9(02).
002690
002700******************************************************************
002710*           C O N T A D O R E S   D E   E S T A D I S T I C A    *
002720******************************************************************
002730 01 WKS-SOLICITUDES-LEIDAS       PIC 9(07) COMP VALUE ZERO.
002740 01 WKS-RESERVAS-OK              PIC 9(07) COMP VALUE ZERO.
002750 01 WKS-RESERVAS-RECHAZADAS      PIC 9(07) COMP VALUE ZERO.
002760 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002770
002780 PROCEDURE DIVISION.
002790******************************************************************
002800 000-MAIN SECTION.
002810     PERFORM INICIO
002820     PERFORM PROCESA-SOLICITUDES UNTIL SI-FIN-BKREQ1
002830     PERFORM REGRABA-VUELOS
002840     PERFORM ESTADISTICAS
002850     PERFORM CIERRA-ARCHIVOS
002860     STOP RUN.
002870 000-MAIN-E. EXIT.
002880
002890 INICIO SECTION.
002900*09/03/2023 LROB 124556 SE RESTABLECE EL USO DE LA RUTINA FSE/
002910*DEBD1R00 DEL SHOP PARA DIAGNOSTICO DE ERRORES DE OPEN, IGUAL
002920*COMO LO HACE MORAS1, EN VEZ DE UN SOLO DISPLAY GENERICO.
002930     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
002940     ACCEPT WKS-HORA-HOY  FROM TIME
002950     MOVE 'RESERVA1' TO PROGRAMA
002960     OPEN INPUT  AERPTO1 VUELO1 BKREQ1
002970          OUTPUT VUELO1N
002980          EXTEND RESV1
002990     IF FS-AERPTO1 NOT = 0
003000        MOVE 'OPEN'     TO ACCION-FSE
003010        MOVE SPACES     TO LLAVE-FSE
003020        MOVE 'AERPTO1'  TO ARCHIVO
003030        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003040                              LLAVE-FSE, FS-AERPTO1, FSE-AERPTO1
003050        MOVE 91 TO RETURN-CODE
003060        STOP RUN
003070     END-IF
003080     IF FS-VUELO1 NOT = 0
003090        MOVE 'OPEN'     TO ACCION-FSE
003100        MOVE SPACES     TO LLAVE-FSE
003110        MOVE 'VUELO1'   TO ARCHIVO
003120        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003130                              LLAVE-FSE, FS-VUELO1, FSE-VUELO1
003140        MOVE 91 TO RETURN-CODE
003150        STOP RUN
003160     END-IF
003170     IF FS-BKREQ1 NOT = 0
003180        MOVE 'OPEN'     TO ACCION-FSE
003190        MOVE SPACES     TO LLAVE-FSE
003200        MOVE 'BKREQ1'   TO ARCHIVO
003210        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003220                              LLAVE-FSE, FS-BKREQ1, FSE-BKREQ1
003230        MOVE 91 TO RETURN-CODE
003240        STOP RUN
003250     END-IF
003260     IF FS-VUELO1N NOT = 0
003270        MOVE 'OPEN'     TO ACCION-FSE
003280        MOVE SPACES     TO LLAVE-FSE
003290        MOVE 'VUELO1N'  TO ARCHIVO
003300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003310                              LLAVE-FSE, FS-VUELO1N, FSE-VUELO1N
003320        MOVE 91 TO RETURN-CODE
003330        STOP RUN
003340     END-IF
003350     IF FS-RESV1 NOT = 0 AND 05
003360        MOVE 'OPEN'     TO ACCION-FSE
003370        MOVE SPACES     TO LLAVE-FSE
003380        MOVE 'RESV1'    TO ARCHIVO
003390        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
003400                              LLAVE-FSE, FS-RESV1, FSE-RESV1
003410        MOVE 91 TO RETURN-CODE
003420        STOP RUN
003430     END-IF
003440     PERFORM LEE-AERPTO1
003450     PERFORM CARGA-TABLA-AERPTOS UNTIL SI-FIN-AERPTO1
003460     PERFORM LEE-VUELO1
003470     PERFORM CARGA-TABLA-VUELOS  UNTIL SI-FIN-VUELO1
003480     PERFORM LEE-BKREQ1.
003490 INICIO-E. EXIT.
003500
003510 LEE-AERPTO1 SECTION.
003520     READ AERPTO1
003530       AT END MOVE 1 TO WKS-FIN-AERPTO1
003540     END-READ.
003550 LEE-AERPTO1-E. EXIT.
003560
003570 CARGA-TABLA-AERPTOS SECTION.
003580     ADD 1 TO WKS-TOTAL-AD
003590     MOVE AD-SIFRA TO WKS-AD-SIFRA (WKS-TOTAL-AD)
003600     MOVE AD-GRAD  TO WKS-AD-GRAD  (WKS-TOTAL-AD)
003610     PERFORM LEE-AERPTO1.
003620 CARGA-TABLA-AERPTOS-E. EXIT.
003630
003640 LEE-VUELO1 SECTION.
003650     READ VUELO1
003660       AT END MOVE 1 TO WKS-FIN-VUELO1
003670     END-READ.
003680 LEE-VUELO1-E. EXIT.
003690
003700 CARGA-TABLA-VUELOS SECTION.
003710     ADD 1 TO WKS-TOTAL-FL
003720     MOVE FL-SIFRA           TO WKS-FL-SIFRA
003730                                                (WKS-TOTAL-FL)
003740     MOVE FL-POLAZNI-AD      TO WKS-FL-POLAZNI-AD
003750                                                (WKS-TOTAL-FL)
003760     MOVE FL-DOLAZNI-AD      TO WKS-FL-DOLAZNI-AD
003770                                                (WKS-TOTAL-FL)
003780     MOVE FL-VP-DATUM        TO WKS-FL-VP-DATUM
003790                                                (WKS-TOTAL-FL)
003800     MOVE FL-VP-VREME        TO WKS-FL-VP-VREME
003810                                                (WKS-TOTAL-FL)
003820     MOVE FL-AVIO-KOMPANIJA  TO WKS-FL-AVIO-KOMPANIJA
003830                                                (WKS-TOTAL-FL)
003840     MOVE FL-UKUPNO-MESTA    TO WKS-FL-UKUPNO-MESTA
003850                                                (WKS-TOTAL-FL)
003860     MOVE FL-PREOSTALO-MESTA TO WKS-FL-PREOSTALO-MESTA
003870                                                (WKS-TOTAL-FL)
003880     MOVE FL-POCETNA-CENA    TO WKS-FL-POCETNA-CENA
003890                                                (WKS-TOTAL-FL)
003900     MOVE FL-TRENUTNA-CENA   TO WKS-FL-TRENUTNA-CENA
003910                                                (WKS-TOTAL-FL)
003920     MOVE FL-MAKS-CENA       TO WKS-FL-MAKS-CENA
003930                                                (WKS-TOTAL-FL)
003940     MOVE FL-MESTA-PO-PRAGU  TO WKS-FL-MESTA-PO-PRAGU
003950                                                (WKS-TOTAL-FL)
003960     MOVE FL-POVECANJE-CENE  TO WKS-FL-POVECANJE-CENE
003970                                                (WKS-TOTAL-FL)
003980     PERFORM LEE-VUELO1.
003990 CARGA-TABLA-VUELOS-E. EXIT.
004000******************************************************************
004010*   19/02/2014 ELRJ - UNA SOLICITUD POR ITERACION: REPORTA LOS   *
004020*   VUELOS CANDIDATOS Y LUEGO TRATA DE RESERVAR EL (LOS)         *
004030*   VUELO(S) YA ESCOGIDOS POR EL SOLICITANTE                    *
004040******************************************************************
004050 PROCESA-SOLICITUDES SECTION.
004060     PERFORM BUSCA-VUELOS-CANDIDATOS
004070     PERFORM RESERVA-VUELOS
004080     PERFORM LEE-BKREQ1.
004090 PROCESA-SOLICITUDES-E. EXIT.
004100
004110*08/01/2021 CVAS - BUSQUEDA POR CODIGO O POR CIUDAD DE AEROPUERTO.
004120*LOS DATOS SE MANTIENEN EN MAYUSCULAS POR CONVENCION DE CASA, POR
004130*LO QUE LA COMPARACION DIRECTA EQUIVALE A "SIN DISTINGUIR MAYUS/
004140*MINUSCULAS" QUE PIDE EL NEGOCIO.
004150*09/03/2023 LROB - SI EL SOLICITANTE ES AEROLINEA LA BUSQUEDA SOLO
004160*CONSIDERA SUS PROPIOS VUELOS (WKS-FL-AVIO-KOMPANIJA =
004170*BQ-SOLICITANTE); SI ES AGENTE SE ACUMULAN CANDIDATOS DE TODAS
004180*LAS AEROLINEAS Y SE ORDENAN POR PRECIO ASCENDENTE ANTES DE
004190*REPORTARLOS.
004200 BUSCA-VUELOS-CANDIDATOS SECTION.
004210     DISPLAY '--- VUELOS CANDIDATOS PARA SOLICITUD ---'
004220     MOVE 0 TO WKS-TOTAL-CAND
004230     PERFORM BUSCA-VUELOS-CANDIDATOS-UNA VARYING WKS-IX-FL FROM 1
004240             BY 1 UNTIL WKS-IX-FL > WKS-TOTAL-FL
004250     PERFORM ORDENA-CANDIDATOS-POR-PRECIO
004260     PERFORM MUESTRA-CANDIDATOS VARYING WKS-IX-CAND FROM 1
004270             BY 1 UNTIL WKS-IX-CAND > WKS-TOTAL-CAND.
004280 BUSCA-VUELOS-CANDIDATOS-E. EXIT.
004290
004300 BUSCA-VUELOS-CANDIDATOS-UNA SECTION.
004310     IF WKS-FL-PREOSTALO-MESTA (WKS-IX-FL) > 0
004320        AND WKS-FL-VP-DATUM (WKS-IX-FL) = BQ-DATUM-TRAZENI
004330        AND (NOT BQ-ES-AEROLINEA
004340             OR WKS-FL-AVIO-KOMPANIJA (WKS-IX-FL) =
004350                BQ-SOLICITANTE)
004360        PERFORM VALIDA-RUTA-CANDIDATA
004370        IF SI-ENCONTRADO
004380           PERFORM AGREGA-CANDIDATO
004390        END-IF
004400     END-IF.
004410 BUSCA-VUELOS-CANDIDATOS-UNA-E. EXIT.
004420
004430 AGREGA-CANDIDATO SECTION.
004440     ADD 1 TO WKS-TOTAL-CAND
004450     MOVE WKS-FL-SIFRA (WKS-IX-FL) TO
004460          WKS-CAND-SIFRA (WKS-TOTAL-CAND)
004470     MOVE WKS-FL-TRENUTNA-CENA (WKS-IX-FL) TO
004480          WKS-CAND-PRECIO (WKS-TOTAL-CAND).
004490 AGREGA-CANDIDATO-E. EXIT.
004500
004510*09/03/2023 LROB - SELECCION SIMPLE: PARA CADA POSICION SE BUSCA,
004520*ENTRE LAS POSICIONES SIGUIENTES, UN PRECIO MENOR Y SE
004530*INTERCAMBIA, HASTA DEJAR EL ARREGLO ASCENDENTE POR PRECIO.
004540 ORDENA-CANDIDATOS-POR-PRECIO SECTION.
004550     IF WKS-TOTAL-CAND > 1
004560        PERFORM ORDENA-CANDIDATOS-FILA VARYING WKS-IX-CAND FROM 1
004570                BY 1 UNTIL WKS-IX-CAND >= WKS-TOTAL-CAND
004580     END-IF.
004590 ORDENA-CANDIDATOS-POR-PRECIO-E. EXIT.
004600
004610 ORDENA-CANDIDATOS-FILA SECTION.
004620     ADD 1 TO WKS-IX-CAND GIVING WKS-IX-CAND2
004630     PERFORM ORDENA-CANDIDATOS-COLUMNA VARYING WKS-IX-CAND2 FROM
004640             WKS-IX-CAND2 BY 1
004650             UNTIL WKS-IX-CAND2 > WKS-TOTAL-CAND.
004660 ORDENA-CANDIDATOS-FILA-E. EXIT.
004670
004680 ORDENA-CANDIDATOS-COLUMNA SECTION.
004690     IF WKS-CAND-PRECIO (WKS-IX-CAND2) <
004700        WKS-CAND-PRECIO (WKS-IX-CAND)
004710        MOVE WKS-CAND-SIFRA  (WKS-IX-CAND)  TO WKS-CAND-SIFRA-TMP
004720        MOVE WKS-CAND-PRECIO (WKS-IX-CAND)  TO WKS-CAND-PRECIO-TMP
004730        MOVE WKS-CAND-SIFRA  (WKS-IX-CAND2) TO
004740             WKS-CAND-SIFRA  (WKS-IX-CAND)
004750        MOVE WKS-CAND-PRECIO (WKS-IX-CAND2) TO
004760             WKS-CAND-PRECIO (WKS-IX-CAND)
004770        MOVE WKS-CAND-SIFRA-TMP  TO WKS-CAND-SIFRA  (WKS-IX-CAND2)
004780        MOVE WKS-CAND-PRECIO-TMP TO WKS-CAND-PRECIO (WKS-IX-CAND2)
004790     END-IF.
004800 ORDENA-CANDIDATOS-COLUMNA-E. EXIT.
004810
004820 MUESTRA-CANDIDATOS SECTION.
004830     DISPLAY '   VUELO: ' WKS-CAND-SIFRA (WKS-IX-CAND)
004840             ' PRECIO: ' WKS-CAND-PRECIO (WKS-IX-CAND).
004850 MUESTRA-CANDIDATOS-E. EXIT.
004860
004870*09/03/2023 LROB - LA RUTA SOLO QUEDA VALIDADA CUANDO EL TRAMO DE
004880*SALIDA Y EL TRAMO DE LLEGADA COINCIDEN AMBOS (VER BANDERAS
004890*ABAJO); ANTES SE MARCABA ENCONTRADO CON SOLO UNO DE LOS DOS
004900*TRAMOS.
004910*09/03/2023 LROB - UN CRITERIO DE CIUDAD EN BLANCO YA NO MARCA EL
004920*TRAMO COMO ENCONTRADO POR SI SOLO (ESO DESHABILITABA EL FILTRO DE
004930*RUTA EN TODA BUSQUEDA POR CODIGO DE AEROPUERTO, QUE ES LA FORMA
004940*NORMAL DE BUSCAR); EL CODIGO DEBE COINCIDIR, Y SI NO COINCIDE,
004950*VALIDA-RUTA-POR-CIUDAD QUEDA COMO UNICO RESPALDO POR CIUDAD.
004960 VALIDA-RUTA-CANDIDATA SECTION.
004970     MOVE 0 TO WKS-ENCONTRADO
004980     MOVE 0 TO WKS-ENCONTRADO-POLAZNI
004990     MOVE 0 TO WKS-ENCONTRADO-DOLAZNI
005000     IF WKS-FL-POLAZNI-AD (WKS-IX-FL) = BQ-AD-POLAZNI
005010        MOVE 1 TO WKS-ENCONTRADO-POLAZNI
005020     END-IF
005030     IF WKS-FL-DOLAZNI-AD (WKS-IX-FL) = BQ-AD-DOLAZNI
005040        MOVE 1 TO WKS-ENCONTRADO-DOLAZNI
005050     END-IF
005060     IF NOT SI-ENCONTRADO-POLAZNI OR NOT SI-ENCONTRADO-DOLAZNI
005070        PERFORM VALIDA-RUTA-POR-CIUDAD
005080     END-IF
005090     IF SI-ENCONTRADO-POLAZNI AND SI-ENCONTRADO-DOLAZNI
005100        MOVE 1 TO WKS-ENCONTRADO
005110     END-IF.
005120 VALIDA-RUTA-CANDIDATA-E. EXIT.
005130
005140 VALIDA-RUTA-POR-CIUDAD SECTION.
005150     PERFORM VALIDA-RUTA-POR-CIUDAD-UNA VARYING WKS-IX-AD FROM 1
005160             BY 1 UNTIL WKS-IX-AD > WKS-TOTAL-AD.
005170 VALIDA-RUTA-POR-CIUDAD-E. EXIT.
005180
005190 VALIDA-RUTA-POR-CIUDAD-UNA SECTION.
005200     IF NOT SI-ENCONTRADO-POLAZNI
005210        AND WKS-AD-SIFRA (WKS-IX-AD) =
005220            WKS-FL-POLAZNI-AD (WKS-IX-FL)
005230        AND WKS-AD-GRAD (WKS-IX-AD) = BQ-GRAD-POLAZNI
005240        MOVE 1 TO WKS-ENCONTRADO-POLAZNI
005250     END-IF
005260     IF NOT SI-ENCONTRADO-DOLAZNI
005270        AND WKS-AD-SIFRA (WKS-IX-AD) =
005280            WKS-FL-DOLAZNI-AD (WKS-IX-FL)
005290        AND WKS-AD-GRAD (WKS-IX-AD) = BQ-GRAD-DOLAZNI
005300        MOVE 1 TO WKS-ENCONTRADO-DOLAZNI
005310     END-IF.
005320 VALIDA-RUTA-POR-CIUDAD-UNA-E. EXIT.
005330
005340******************************************************************
005350*   30/04/2009 HSOL - RESERVA EL TRAMO DE IDA Y, SI VIENE UN     *
005360*   TRAMO DE REGRESO, TAMBIEN LO RESERVA; SI EL REGRESO FALLA SE *
005370*   LIBERA EL TRAMO DE IDA YA TOMADO (REVERSO COMPLETO).         *
005380******************************************************************
005390 RESERVA-VUELOS SECTION.
005400     PERFORM BUSCA-INDICE-VUELO-IDA
005410     IF NOT SI-ENCONTRADO
005420        ADD 1 TO WKS-RESERVAS-RECHAZADAS
005430        DISPLAY '   SOLICITUD RECHAZADA, VUELO IDA NO EXISTE: '
005440                BQ-ODLAZNI-LET
005450     ELSE
005460        PERFORM RESERVA-TRAMO-IDA
005470        IF WKS-RETORNO-RVP < 0
005480           ADD 1 TO WKS-RESERVAS-RECHAZADAS
005490           DISPLAY '   SOLICITUD RECHAZADA, SIN CUPO EN IDA: '
005500                   BQ-ODLAZNI-LET
005510        ELSE
005520           IF BQ-POVRATNI-LET = SPACES
005530              PERFORM GRABA-RESERVACION
005540           ELSE
005550              PERFORM BUSCA-INDICE-VUELO-REGRESO
005560              IF NOT SI-ENCONTRADO
005570                 PERFORM REVERSA-TRAMO-IDA
005580                 ADD 1 TO WKS-RESERVAS-RECHAZADAS
005590                 DISPLAY '   SOLICITUD RECHAZADA, VUELO '
005600                         'REGRESO NO EXISTE: ' BQ-POVRATNI-LET
005610              ELSE
005620                 PERFORM RESERVA-TRAMO-REGRESO
005630                 IF WKS-RETORNO-RVP < 0
005640                    PERFORM REVERSA-TRAMO-IDA
005650                    ADD 1 TO WKS-RESERVAS-RECHAZADAS
005660                    DISPLAY '   SOLICITUD RECHAZADA, SIN CUPO '
005670                            'EN REGRESO: ' BQ-POVRATNI-LET
005680                 ELSE
005690                    PERFORM GRABA-RESERVACION
005700                 END-IF
005710              END-IF
005720           END-IF
005730        END-IF
005740     END-IF.
005750 RESERVA-VUELOS-E. EXIT.
005760
005770 BUSCA-INDICE-VUELO-IDA SECTION.
005780     MOVE 0 TO WKS-ENCONTRADO
005790     PERFORM BUSCA-INDICE-VUELO-IDA-UNA VARYING WKS-IX-OUT FROM 1
005800             BY 1 UNTIL WKS-IX-OUT > WKS-TOTAL-FL.
005810 BUSCA-INDICE-VUELO-IDA-E. EXIT.
005820
005830 BUSCA-INDICE-VUELO-IDA-UNA SECTION.
005840     IF WKS-FL-SIFRA (WKS-IX-OUT) = BQ-ODLAZNI-LET
005850        MOVE 1 TO WKS-ENCONTRADO
005860     END-IF.
005870 BUSCA-INDICE-VUELO-IDA-UNA-E. EXIT.
005880
005890 BUSCA-INDICE-VUELO-REGRESO SECTION.
005900     MOVE 0 TO WKS-ENCONTRADO
005910     PERFORM BUSCA-INDICE-VUELO-REGRESO-UNA VARYING WKS-IX-RET
005920             FROM 1 BY 1 UNTIL WKS-IX-RET > WKS-TOTAL-FL.
005930 BUSCA-INDICE-VUELO-REGRESO-E. EXIT.
005940
005950 BUSCA-INDICE-VUELO-REGRESO-UNA SECTION.
005960     IF WKS-FL-SIFRA (WKS-IX-RET) = BQ-POVRATNI-LET
005970        MOVE 1 TO WKS-ENCONTRADO
005980     END-IF.
005990 BUSCA-INDICE-VUELO-REGRESO-UNA-E. EXIT.
006000
006010 RESERVA-TRAMO-IDA SECTION.
006020     PERFORM CARGA-CALLREC-DE-IDA
006030     CALL 'RVPRECIO' USING WKS-CALLREC, 'R', BQ-BROJ-OSOBA,
006040                           WKS-RETORNO-RVP
006050     IF WKS-RETORNO-RVP >= 0
006060        PERFORM DESCARGA-CALLREC-A-IDA
006070     END-IF.
006080 RESERVA-TRAMO-IDA-E. EXIT.
006090
006100 RESERVA-TRAMO-REGRESO SECTION.
006110     PERFORM CARGA-CALLREC-DE-REGRESO
006120     CALL 'RVPRECIO' USING WKS-CALLREC, 'R', BQ-BROJ-OSOBA,
006130                           WKS-RETORNO-RVP
006140     IF WKS-RETORNO-RVP >= 0
006150        PERFORM DESCARGA-CALLREC-A-REGRESO
006160     END-IF.
006170 RESERVA-TRAMO-REGRESO-E. EXIT.
006180
006190 REVERSA-TRAMO-IDA SECTION.
006200     PERFORM CARGA-CALLREC-DE-IDA
006210     CALL 'RVPRECIO' USING WKS-CALLREC, 'L', BQ-BROJ-OSOBA,
006220                           WKS-RETORNO-RVP
006230     PERFORM DESCARGA-CALLREC-A-IDA.
006240 REVERSA-TRAMO-IDA-E. EXIT.
006250
006260 CARGA-CALLREC-DE-IDA SECTION.
006270     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-OUT) TO CR-UKUPNO-MESTA
006280     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-OUT) TO
006290          CR-PREOSTALO-MESTA
006300     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-OUT) TO CR-POCETNA-CENA
006310     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-OUT) TO CR-TRENUTNA-CENA
006320     MOVE WKS-FL-MAKS-CENA       (WKS-IX-OUT) TO CR-MAKS-CENA
006330     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-OUT) TO
006340          CR-MESTA-PO-PRAGU
006350     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-OUT) TO
006360          CR-POVECANJE-CENE.
006370 CARGA-CALLREC-DE-IDA-E. EXIT.
006380
006390 DESCARGA-CALLREC-A-IDA SECTION.
006400     MOVE CR-PREOSTALO-MESTA TO
006410          WKS-FL-PREOSTALO-MESTA (WKS-IX-OUT)
006420     MOVE CR-TRENUTNA-CENA   TO
006430          WKS-FL-TRENUTNA-CENA   (WKS-IX-OUT).
006440 DESCARGA-CALLREC-A-IDA-E. EXIT.
006450
006460 CARGA-CALLREC-DE-REGRESO SECTION.
006470     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-RET) TO CR-UKUPNO-MESTA
006480     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-RET) TO
006490          CR-PREOSTALO-MESTA
006500     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-RET) TO CR-POCETNA-CENA
006510     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-RET) TO CR-TRENUTNA-CENA
006520     MOVE WKS-FL-MAKS-CENA       (WKS-IX-RET) TO CR-MAKS-CENA
006530     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-RET) TO
006540          CR-MESTA-PO-PRAGU
006550     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-RET) TO
006560          CR-POVECANJE-CENE.
006570 CARGA-CALLREC-DE-REGRESO-E. EXIT.
006580
006590 DESCARGA-CALLREC-A-REGRESO SECTION.
006600     MOVE CR-PREOSTALO-MESTA TO
006610          WKS-FL-PREOSTALO-MESTA (WKS-IX-RET)
006620     MOVE CR-TRENUTNA-CENA   TO
006630          WKS-FL-TRENUTNA-CENA   (WKS-IX-RET).
006640 DESCARGA-CALLREC-A-REGRESO-E. EXIT.
006650
006660******************************************************************
006670*   14/09/2011 MRAM - ARMA EL ENCABEZADO DE LA RESERVACION Y LA  *
006680*   ESCRIBE AL FINAL DEL ARCHIVO RESV1 (NO SE LEE NI ACTUALIZA,  *
006690*   SOLO SE AGREGA - ES UNA BITACORA).                          *
006700******************************************************************
006710 GRABA-RESERVACION SECTION.
006720     PERFORM GERA-ID-RESERVA
006730     PERFORM CALCULA-VENCIMIENTO-PAGO
006740     MOVE WKS-RZ-ID-NUEVO  TO RZ-ID
006750     MOVE BQ-ODLAZNI-LET   TO RZ-ODLAZNI-LET
006760     MOVE BQ-POVRATNI-LET  TO RZ-POVRATNI-LET
006770     MOVE BQ-BROJ-OSOBA    TO RZ-BROJ-OSOBA
006780     MOVE BQ-CLIENTE       TO RZ-CLIENTE
006790     MOVE WKS-FECHA-HOY    TO RZ-DR-DATUM
006800     MOVE WKS-HOY-HHMM     TO RZ-DR-VREME
006810     MOVE WKS-VENCE-FECHA  TO RZ-RP-DATUM
006820     MOVE WKS-HOY-HHMM     TO RZ-RP-VREME
006830     MOVE '1'              TO RZ-STATUS
006840     MOVE WKS-FL-TRENUTNA-CENA (WKS-IX-OUT)  TO RZ-CENA-ODLAZNOG
006850     IF BQ-POVRATNI-LET = SPACES
006860        MOVE 0 TO RZ-CENA-POVRATNOG
006870     ELSE
006880        MOVE WKS-FL-TRENUTNA-CENA (WKS-IX-RET) TO
006890             RZ-CENA-POVRATNOG
006900     END-IF
006910     WRITE REG-RESV1
006920     IF FS-RESV1 NOT = 0
006930        DISPLAY '   ERROR AL GRABAR RESV1, STATUS: ' FS-RESV1
006940     ELSE
006950        ADD 1 TO WKS-RESERVAS-OK
006960     END-IF.
006970 GRABA-RESERVACION-E. EXIT.
006980
006990*14/09/2011 MRAM - FECHA(8) + SECUENCIA(6) YA NO SE USA UUID
007000 GERA-ID-RESERVA SECTION.
007010     ADD 1 TO WKS-CONTADOR-ID
007020     MOVE SPACES TO WKS-RZ-ID-NUEVO
007030     STRING 'RZ' WKS-FECHA-HOY WKS-CONTADOR-ID
007040            DELIMITED BY SIZE INTO WKS-RZ-ID-NUEVO.
007050 GERA-ID-RESERVA-E. EXIT.
007060
007070*VENCIMIENTO = FECHA DE HOY + 1 DIA (24 HORAS), MISMA HORA
007080 CALCULA-VENCIMIENTO-PAGO SECTION.
007090     MOVE WKS-FECHA-HOY TO WKS-VENCE-FECHA
007100     ADD 1 TO WKS-VENCE-DIA
007110     IF WKS-VENCE-DIA > DIA-FIN-MES (WKS-HOY-MES)
007120        MOVE 1 TO WKS-VENCE-DIA
007130        ADD 1 TO WKS-VENCE-MES
007140        IF WKS-VENCE-MES > 12
007150           MOVE 1 TO WKS-VENCE-MES
007160           ADD 1 TO WKS-VENCE-ANIO
007170        END-IF
007180     END-IF.
007190 CALCULA-VENCIMIENTO-PAGO-E. EXIT.
007200
007210******************************************************************
007220*   REGRABA EL MAESTRO DE VUELOS CON ASIENTOS/PRECIO AL DIA      *
007230******************************************************************
007240 REGRABA-VUELOS SECTION.
007250     PERFORM REGRABA-UN-VUELO VARYING WKS-IX-FL FROM 1 BY 1
007260             UNTIL WKS-IX-FL > WKS-TOTAL-FL.
007270 REGRABA-VUELOS-E. EXIT.
007280
007290 REGRABA-UN-VUELO SECTION.
007300     PERFORM ARMA-REGISTRO-VUELO1N
007310     WRITE REG-VUELO1N
007320     IF FS-VUELO1N NOT = 0
007330        DISPLAY '   ERROR AL GRABAR VUELO1N, STATUS: '
007340                FS-VUELO1N
007350     END-IF.
007360 REGRABA-UN-VUELO-E. EXIT.
007370
007380 ARMA-REGISTRO-VUELO1N SECTION.
007390     MOVE WKS-FL-SIFRA           (WKS-IX-FL) TO FL-SIFRA OF
007400                                                   REG-VUELO1N
007410     MOVE WKS-FL-POLAZNI-AD      (WKS-IX-FL) TO FL-POLAZNI-AD OF
007420                                                   REG-VUELO1N
007430     MOVE WKS-FL-DOLAZNI-AD      (WKS-IX-FL) TO FL-DOLAZNI-AD OF
007440                                                   REG-VUELO1N
007450     MOVE WKS-FL-VP-DATUM        (WKS-IX-FL) TO FL-VP-DATUM OF
007460                                                   REG-VUELO1N
007470     MOVE WKS-FL-VP-VREME        (WKS-IX-FL) TO FL-VP-VREME OF
007480                                                   REG-VUELO1N
007490     MOVE WKS-FL-AVIO-KOMPANIJA  (WKS-IX-FL) TO FL-AVIO-KOMPANIJA
007500                                                   OF REG-VUELO1N
007510     MOVE WKS-FL-UKUPNO-MESTA    (WKS-IX-FL) TO FL-UKUPNO-MESTA OF
007520                                                   REG-VUELO1N
007530     MOVE WKS-FL-PREOSTALO-MESTA (WKS-IX-FL) TO FL-PREOSTALO-MESTA
007540                                                   OF REG-VUELO1N
007550     MOVE WKS-FL-POCETNA-CENA    (WKS-IX-FL) TO FL-POCETNA-CENA OF
007560                                                   REG-VUELO1N
007570     MOVE WKS-FL-TRENUTNA-CENA   (WKS-IX-FL) TO FL-TRENUTNA-CENA
007580                                                   OF REG-VUELO1N
007590     MOVE WKS-FL-MAKS-CENA       (WKS-IX-FL) TO FL-MAKS-CENA OF
007600                                                   REG-VUELO1N
007610     MOVE WKS-FL-MESTA-PO-PRAGU  (WKS-IX-FL) TO FL-MESTA-PO-PRAGU
007620                                                   OF REG-VUELO1N
007630     MOVE WKS-FL-POVECANJE-CENE  (WKS-IX-FL) TO FL-POVECANJE-CENE
007640                                                   OF REG-VUELO1N.
007650 ARMA-REGISTRO-VUELO1N-E. EXIT.
007660
007670 ESTADISTICAS SECTION.
007680     DISPLAY '******************************************'
007690     MOVE WKS-SOLICITUDES-LEIDAS  TO WKS-MASCARA
007700     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
007710     MOVE WKS-RESERVAS-OK         TO WKS-MASCARA
007720     DISPLAY 'RESERVACIONES GRABADAS:      ' WKS-MASCARA
007730     MOVE WKS-RESERVAS-RECHAZADAS TO WKS-MASCARA
007740     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
007750     DISPLAY '******************************************'.
007760 ESTADISTICAS-E. EXIT.
007770
007780 CIERRA-ARCHIVOS SECTION.
007790     CLOSE AERPTO1 VUELO1 VUELO1N BKREQ1 RESV1.
007800 CIERRA-ARCHIVOS-E. EXIT.
