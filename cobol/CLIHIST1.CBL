000100******************************************************************
000110* FECHA       : 03/11/2009                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : CLIHIST1                                        *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : PARA CADA CLIENTE DEL MAESTRO CLIEN1, LISTA SUS  *
000170*             : RESERVACIONES VIGENTES (ACTIVAS) SEPARADAS DE    *
000180*             : SU HISTORIAL (VENCIDAS O YA PAGADAS).  PROCESO   *
000190*             : DE SOLO LECTURA, NO REGRABA NINGUN ARCHIVO.      *
000200* ARCHIVOS    : CLIEN1=C, RESV1=C                                *
000210* ACCION (ES) : C=CONSULTAR                                     *
000220* INSTALADO   : 16/11/2009                                       *
000230* BPM/RATIONAL: 101457                                           *
000240* NOMBRE      : HISTORIAL DE RESERVACIONES POR CLIENTE           *
000250******************************************************************
000260* BITACORA DE CAMBIOS                                           *
000270* 03/11/2009 HSOL 101457 VERSION INICIAL                        *   101457
000280* 05/02/1998 PEDR 198002 REVISION Y2K: SIN IMPACTO, SOLO COMPARA *  198002
000290*            RZ-STATUS, NO MANEJA FECHAS DE 2 DIGITOS            *
000300* 27/05/2012 MRAM 106810 SE AGREGA CONTADOR DE CLIENTES SIN      *  106810
000310*            NINGUNA RESERVACION PARA LA ESTADISTICA FINAL       *
000320* 09/03/2023 LROB 124553 UNA RESERVACION ACTIVA CUYO VENCIMIENTO *  124553
000330*            DE PAGO YA PASO (RZ-RP-DATUM/RZ-RP-VREME) SE REPORTA*
000340*            COMO HISTORIAL, NO COMO ACTIVA, AUNQUE EL BARRIDO   *
000350*            DE VENCIMIENTO DE PAGOLT1 TODAVIA NO LA HAYA MARCADO*
000360* 09/03/2023 LROB 124561 SE RESTABLECE LA RUTINA FSE/DEBD1R00    *  124561
000370*            DEL SHOP EN LOS OPEN, QUE SE HABIA QUEDADO FUERA DE *
000380*            ESTE PROGRAMA AL ADAPTARLO                         *
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.                    CLIHIST1.
000420 AUTHOR.                        HUGO SOLARES.
000430 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000440 DATE-WRITTEN.                  03/11/2009.
000450 DATE-COMPILED.                 09/03/2023.
000460 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CLIEN1  ASSIGN TO CLIEN1
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-CLIEN1
000560                             FSE-CLIEN1.
000570
000580     SELECT RESV1   ASSIGN TO RESV1
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS  IS FS-RESV1
000610                             FSE-RESV1.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650*1 -->MAESTRO DE CLIENTES
000660 FD CLIEN1.
000670    COPY CLIEN1.
000680*2 -->BITACORA DE RESERVACIONES
000690 FD RESV1.
000700    COPY RESV1.
000710
000720 WORKING-STORAGE SECTION.
000730 01 WKS-FS-STATUS.
000740    02 FS-CLIEN1               PIC 9(02) VALUE ZEROES.
000750    02 FSE-CLIEN1.
000760       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000770       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000780       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000790    02 FS-RESV1                PIC 9(02) VALUE ZEROES.
000800    02 FSE-RESV1.
000810       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000820       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000830       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000840    02 PROGRAMA                PIC X(08) VALUE SPACES.
000850    02 ARCHIVO                 PIC X(08) VALUE SPACES.
000860    02 ACCION-FSE              PIC X(10) VALUE SPACES.
000870    02 LLAVE-FSE               PIC X(32) VALUE SPACES.
000880
000890 01 WKS-FLAGS.
000900    02 WKS-FIN-CLIEN1          PIC 9(01) VALUE ZEROES.
000910       88 SI-FIN-CLIEN1                   VALUE 1.
000920    02 WKS-FIN-RESV1           PIC 9(01) VALUE ZEROES.
000930       88 SI-FIN-RESV1                    VALUE 1.
000940    02 FILLER                  PIC X(10).
000950
000960 01 WKS-TABLA-RZ.
000970    02 WKS-TOTAL-RZ            PIC 9(05) COMP VALUE ZERO.
000980    02 WKS-RZ-ENTRY OCCURS 1 TO 20000 TIMES
000990                    DEPENDING ON WKS-TOTAL-RZ
001000                    INDEXED BY WKS-IX-RZ.
001010       03 WKS-RZ-ID              PIC X(36).
001020       03 WKS-RZ-ODLAZNI-LET     PIC X(08).
001030       03 WKS-RZ-POVRATNI-LET    PIC X(08).
001040       03 WKS-RZ-DR-DATUM        PIC 9(08).
001050*    VISTA DESGLOSADA DE LA FECHA DE RESERVACION PARA EL REPORTE
001060       03 WKS-RZ-DR-DATUM-R REDEFINES WKS-RZ-DR-DATUM.
001070          04 WKS-RZ-DR-ANIO      PIC 9(04).
001080          04 WKS-RZ-DR-MES       PIC 9(02).
001090          04 WKS-RZ-DR-DIA       PIC 9(02).
001100       03 WKS-RZ-RP-DATUM        PIC 9(08).
001110       03 WKS-RZ-RP-VREME        PIC 9(04).
001120       03 WKS-RZ-STATUS          PIC X(01).
001130       03 WKS-RZ-CENA-ODLAZNOG   PIC 9(07)V99.
001140       03 WKS-RZ-CENA-POVRATNOG  PIC 9(07)V99.
001150       03 WKS-RZ-CLIENTE         PIC X(10).
001160
001170 01 WKS-TOTAL-ACTIVAS            PIC 9(04) COMP VALUE ZERO.
001180 01 WKS-TOTAL-HISTORIAL          PIC 9(04) COMP VALUE ZERO.
001190
001200******************************************************************
001210*   09/03/2023 LROB - FECHA/HORA DEL DIA, PARA DETERMINAR SI UNA *
001220*   RESERVACION ACTIVA YA PASO SU VENCIMIENTO DE PAGO.           *
001230******************************************************************
001240 01 WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
001250 01 WKS-HORA-HOY                 PIC 9(08) VALUE ZEROES.
001260 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
001270    02 WKS-HOY-HHMM               PIC 9(04).
001280    02 FILLER                     PIC 9(04).
001290 01 WKS-VENCIDA                  PIC 9(01) VALUE ZERO.
001300    88 SI-VENCIDA                           VALUE 1.
001310 01 WKS-CLIENTES-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001320 01 WKS-CLIENTES-SIN-RESERVA     PIC 9(07) COMP VALUE ZERO.
001330 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001340
001350 PROCEDURE DIVISION.
001360******************************************************************
001370 000-MAIN SECTION.
001380     PERFORM INICIO
001390     PERFORM PROCESA-CLIENTES UNTIL SI-FIN-CLIEN1
001400     PERFORM ESTADISTICAS
001410     PERFORM CIERRA-ARCHIVOS
001420     STOP RUN.
001430 000-MAIN-E. EXIT.
001440
001450 INICIO SECTION.
001460     MOVE 'CLIHIST1' TO PROGRAMA
001470     OPEN INPUT CLIEN1 RESV1
001480     IF FS-CLIEN1 NOT = 0
001490        MOVE 'OPEN'     TO ACCION-FSE
001500        MOVE SPACES     TO LLAVE-FSE
001510        MOVE 'CLIEN1'   TO ARCHIVO
001520        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
001530                              LLAVE-FSE, FS-CLIEN1, FSE-CLIEN1
001540        MOVE 91 TO RETURN-CODE
001550        STOP RUN
001560     END-IF
001570     IF FS-RESV1 NOT = 0
001580        MOVE 'OPEN'     TO ACCION-FSE
001590        MOVE SPACES     TO LLAVE-FSE
001600        MOVE 'RESV1'    TO ARCHIVO
001610        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
001620                              LLAVE-FSE, FS-RESV1, FSE-RESV1
001630        MOVE 91 TO RETURN-CODE
001640        STOP RUN
001650     END-IF
001660*09/03/2023 LROB - FECHA/HORA DEL DIA PARA VALIDAR VENCIMIENTOS
001670     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
001680     ACCEPT WKS-HORA-HOY  FROM TIME
001690     PERFORM LEE-RESV1
001700     PERFORM CARGA-TABLA-RZ UNTIL SI-FIN-RESV1
001710     PERFORM LEE-CLIEN1.
001720 INICIO-E. EXIT.
001730
001740 LEE-RESV1 SECTION.
001750     READ RESV1 AT END MOVE 1 TO WKS-FIN-RESV1 END-READ.
001760 LEE-RESV1-E. EXIT.
001770
001780 CARGA-TABLA-RZ SECTION.
001790     ADD 1 TO WKS-TOTAL-RZ
001800     MOVE RZ-ID             TO WKS-RZ-ID
001810                                         (WKS-TOTAL-RZ)
001820     MOVE RZ-ODLAZNI-LET    TO WKS-RZ-ODLAZNI-LET
001830                                         (WKS-TOTAL-RZ)
001840     MOVE RZ-POVRATNI-LET   TO WKS-RZ-POVRATNI-LET
001850                                         (WKS-TOTAL-RZ)
001860     MOVE RZ-DR-DATUM       TO WKS-RZ-DR-DATUM
001870                                         (WKS-TOTAL-RZ)
001880     MOVE RZ-RP-DATUM       TO WKS-RZ-RP-DATUM
001890                                        (WKS-TOTAL-RZ)
001900     MOVE RZ-RP-VREME       TO WKS-RZ-RP-VREME
001910                                        (WKS-TOTAL-RZ)
001920     MOVE RZ-STATUS         TO WKS-RZ-STATUS
001930                                         (WKS-TOTAL-RZ)
001940     MOVE RZ-CENA-ODLAZNOG  TO WKS-RZ-CENA-ODLAZNOG
001950                                         (WKS-TOTAL-RZ)
001960     MOVE RZ-CENA-POVRATNOG TO WKS-RZ-CENA-POVRATNOG
001970                                         (WKS-TOTAL-RZ)
001980     MOVE RZ-CLIENTE        TO WKS-RZ-CLIENTE
001990                                         (WKS-TOTAL-RZ)
002000     PERFORM LEE-RESV1.
002010 CARGA-TABLA-RZ-E. EXIT.
002020
002030 LEE-CLIEN1 SECTION.
002040     ADD 1 TO WKS-CLIENTES-LEIDOS
002050     READ CLIEN1 AT END MOVE 1 TO WKS-FIN-CLIEN1 END-READ.
002060 LEE-CLIEN1-E. EXIT.
002070
002080 PROCESA-CLIENTES SECTION.
002090     MOVE 0 TO WKS-TOTAL-ACTIVAS WKS-TOTAL-HISTORIAL
002100     DISPLAY ' '
002110     DISPLAY '===== CLIENTE: ' KL-ID ' - ' KL-IME ' ====='
002120     PERFORM REPORTA-ACTIVAS
002130     PERFORM REPORTA-HISTORIAL
002140     IF WKS-TOTAL-ACTIVAS = 0 AND WKS-TOTAL-HISTORIAL = 0
002150        ADD 1 TO WKS-CLIENTES-SIN-RESERVA
002160        DISPLAY '   SIN RESERVACIONES'
002170     END-IF
002180     PERFORM LEE-CLIEN1.
002190 PROCESA-CLIENTES-E. EXIT.
002200
002210*RESERVACIONES ACTIVAS (RZ-STATUS = '1') DEL CLIENTE EN TURNO
002220 REPORTA-ACTIVAS SECTION.
002230     PERFORM REPORTA-ACTIVAS-UNA VARYING WKS-IX-RZ FROM 1 BY 1
002240             UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
002250 REPORTA-ACTIVAS-E. EXIT.
002260
002270*09/03/2023 LROB - UNA RESERVACION EN ESTADO '1' SOLO SE REPORTA
002280*COMO ACTIVA SI TODAVIA NO SE VENCIO SU PLAZO DE PAGO; SI YA SE
002290*VENCIO, CAE EN REPORTA-HISTORIAL-UNA AUNQUE EL BARRIDO DE
002300*VENCIMIENTO DE PAGOLT1 TODAVIA NO LE HAYA CAMBIADO EL STATUS.
002310 REPORTA-ACTIVAS-UNA SECTION.
002320     IF WKS-RZ-CLIENTE (WKS-IX-RZ) = KL-ID
002330        AND WKS-RZ-STATUS (WKS-IX-RZ) = '1'
002340        PERFORM VERIFICA-VENCIMIENTO
002350        IF NOT SI-VENCIDA
002360           ADD 1 TO WKS-TOTAL-ACTIVAS
002370           DISPLAY '   ACTIVA   - ' WKS-RZ-ID (WKS-IX-RZ)
002380                   ' IDA: ' WKS-RZ-ODLAZNI-LET (WKS-IX-RZ)
002390                   ' REGRESO: ' WKS-RZ-POVRATNI-LET (WKS-IX-RZ)
002400        END-IF
002410     END-IF.
002420 REPORTA-ACTIVAS-UNA-E. EXIT.
002430
002440*09/03/2023 LROB - COMPARA RZ-RP-DATUM/RZ-RP-VREME DE LA
002450*RESERVACION EN TURNO CONTRA LA FECHA/HORA DEL DIA PARA SABER SI
002460*YA SE VENCIO SU PLAZO DE PAGO.
002470 VERIFICA-VENCIMIENTO SECTION.
002480     MOVE 0 TO WKS-VENCIDA
002490     IF WKS-RZ-RP-DATUM (WKS-IX-RZ) < WKS-FECHA-HOY
002500        OR (WKS-RZ-RP-DATUM (WKS-IX-RZ) = WKS-FECHA-HOY
002510            AND WKS-RZ-RP-VREME (WKS-IX-RZ) < WKS-HOY-HHMM)
002520        MOVE 1 TO WKS-VENCIDA
002530     END-IF.
002540 VERIFICA-VENCIMIENTO-E. EXIT.
002550*RESERVACIONES YA VENCIDAS O YA PAGADAS (HISTORIAL)
002560 REPORTA-HISTORIAL SECTION.
002570     PERFORM REPORTA-HISTORIAL-UNA VARYING WKS-IX-RZ FROM 1 BY 1
002580             UNTIL WKS-IX-RZ > WKS-TOTAL-RZ.
002590 REPORTA-HISTORIAL-E. EXIT.
002600
002610*09/03/2023 LROB - SE AGREGA EL CASO DE LA RESERVACION EN ESTADO
002620*'1' CUYO PLAZO DE PAGO YA SE VENCIO; CUENTA COMO HISTORIAL AUNQUE
002630*PAGOLT1 TODAVIA NO HAYA CORRIDO SU BARRIDO DE VENCIMIENTO.
002640 REPORTA-HISTORIAL-UNA SECTION.
002650     IF WKS-RZ-CLIENTE (WKS-IX-RZ) = KL-ID
002660        IF WKS-RZ-STATUS (WKS-IX-RZ) = '2'
002670           OR WKS-RZ-STATUS (WKS-IX-RZ) = '3'
002680           ADD 1 TO WKS-TOTAL-HISTORIAL
002690           DISPLAY '   HISTORIAL' WKS-RZ-STATUS (WKS-IX-RZ)
002700                   ' - ' WKS-RZ-ID (WKS-IX-RZ)
002710                   ' IDA: ' WKS-RZ-ODLAZNI-LET (WKS-IX-RZ)
002720                   ' REGRESO: ' WKS-RZ-POVRATNI-LET (WKS-IX-RZ)
002730        ELSE
002740           IF WKS-RZ-STATUS (WKS-IX-RZ) = '1'
002750              PERFORM VERIFICA-VENCIMIENTO
002760              IF SI-VENCIDA
002770                 ADD 1 TO WKS-TOTAL-HISTORIAL
002780                 DISPLAY '   HISTORIAL1 (VENCIDA) - '
002790                         WKS-RZ-ID (WKS-IX-RZ)
002800                         ' IDA: ' WKS-RZ-ODLAZNI-LET (WKS-IX-RZ)
002810                         ' REGRESO: '
002820                         WKS-RZ-POVRATNI-LET (WKS-IX-RZ)
002830              END-IF
002840           END-IF
002850        END-IF
002860     END-IF.
002870 REPORTA-HISTORIAL-UNA-E. EXIT.
002880
002890 ESTADISTICAS SECTION.
002900     DISPLAY '******************************************'
002910     MOVE WKS-CLIENTES-LEIDOS      TO WKS-MASCARA
002920     DISPLAY 'CLIENTES LEIDOS:             ' WKS-MASCARA
002930     MOVE WKS-CLIENTES-SIN-RESERVA TO WKS-MASCARA
002940     DISPLAY 'CLIENTES SIN RESERVACION:    ' WKS-MASCARA
002950     DISPLAY '******************************************'.
002960 ESTADISTICAS-E. EXIT.
002970
002980 CIERRA-ARCHIVOS SECTION.
002990     CLOSE CLIEN1 RESV1.
003000 CIERRA-ARCHIVOS-E. EXIT.
