000100******************************************************************
000110* FECHA       : 19/01/2010                                       *
000120* PROGRAMADOR : HUGO SOLARES (HSOL)                              *
000130* APLICACION  : RESERVACIONES AEREAS                             *
000140* PROGRAMA    : IMPFISC1                                        *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : DECLARA A LA SUPERINTENDENCIA DE ADMINISTRACION  *
000170*             : FISCAL (PORESKA UPRAVA) LOS INGRESOS DIARIOS YA  *
000180*             : ACUMULADOS EN ING1.  CADA INGRESO DEL DIA        *
000190*             : SUSTITUYE (NO SUMA) LA DECLARACION ANTERIOR DE   *
000200*             : LA MISMA COMPANIA Y FECHA.  SEGUN EL PARAMETRO   *
000210*             : DE ACCION TAMBIEN EMITE EL REPORTE DE CONTROL,   *
000220*             : UNA CONSULTA PUNTUAL, UNA CONSULTA DE TOTAL POR  *
000230*             : COMPANIA O EL VOLCADO COMPLETO DEL LIBRO FISCAL. *
000240* ARCHIVOS    : ING1=C, IMP1=C, IMP1N=A                          *
000250* ACCION (ES) : R=REPORTE, U=CONSULTA UNA, T=CONSULTA TOTAL,     *
000260*             : D=VOLCADO COMPLETO, F=CONSULTA TOTAL POR FECHA   *
000270* INSTALADO   : 01/02/2010                                       *
000280* BPM/RATIONAL: 101458                                           *
000290* NOMBRE      : DECLARACION FISCAL DE INGRESOS                  *
000300******************************************************************
000310* BITACORA DE CAMBIOS                                           *
000320* 19/01/2010 HSOL 101458 VERSION INICIAL                        *   101458
000330* 05/02/1998 PEDR 198002 REVISION Y2K: PP-DATUM YA ES CCYYMMDD   *  198002
000340*            DE 8 DIGITOS, SIN IMPACTO                           *
000350* 11/10/2013 MRAM 108990 SE AGREGA QUIEBRE DE CONTROL POR        *  108990
000360*            COMPANIA CON TOTAL GENERAL AL FINAL DEL REPORTE     *
000370* 04/04/2017 ELRJ 115330 SE AGREGAN LAS CONSULTAS U/T/D POR      *  115330
000380*            PARAMETRO PARA ATENDER REQUERIMIENTOS DE AUDITORIA  *
000390* 22/10/2020 CVAS 120810 SE ACLARA QUE LA DECLARACION NUEVA      *  120810
000400*            SUSTITUYE A LA ANTERIOR PARA LA MISMA LLAVE         *
000410* 09/03/2023 LROB 124559 SE AGREGA LA ACCION F, CONSULTA DEL     *  124559
000420*            TOTAL DECLARADO POR TODAS LAS COMPANIAS EN UNA      *
000430*            SOLA FECHA; LA ACCION T (TOTAL POR COMPANIA, TODAS  *
000440*            LAS FECHAS) SE CONSERVA SIN CAMBIO, SOLO SE ACLARA  *
000450*            QUE SON EJES DE CONSULTA DISTINTOS                 *
000460* 09/03/2023 LROB 124560 SE RESTABLECE LA RUTINA FSE/DEBD1R00    *  124560
000470*            DEL SHOP EN LOS OPEN, QUE SE HABIA QUEDADO FUERA DE *
000480*            ESTE PROGRAMA AL ADAPTARLO                         *
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.                    IMPFISC1.
000520 AUTHOR.                        HUGO SOLARES.
000530 INSTALLATION.                  DIVISION RESERVACIONES AEREAS.
000540 DATE-WRITTEN.                  19/01/2010.
000550 DATE-COMPILED.                 22/10/2020.
000560 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ING1    ASSIGN TO ING1
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-ING1
000660                             FSE-ING1.
000670
000680     SELECT IMP1    ASSIGN TO IMP1
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-IMP1
000710                             FSE-IMP1.
000720
000730*    LIBRO FISCAL REGENERADO CON LAS DECLARACIONES DEL DIA
000740     SELECT IMP1N   ASSIGN TO IMP1N
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS FS-IMP1N
000770                             FSE-IMP1N.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810*1 -->INGRESOS DIARIOS A DECLARAR
000820 FD ING1.
000830    COPY ING1.
000840*2 -->LIBRO FISCAL VIGENTE
000850 FD IMP1.
000860    COPY IMP1.
000870*3 -->LIBRO FISCAL REGENERADO
000880 FD IMP1N.
000890    COPY IMP1 REPLACING ==REG-IMP1== BY ==REG-IMP1N==.
000900
000910 WORKING-STORAGE SECTION.
000920 01 WKS-FS-STATUS.
000930    02 FS-ING1                 PIC 9(02) VALUE ZEROES.
000940    02 FSE-ING1.
000950       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000960       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000970       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000980    02 FS-IMP1                 PIC 9(02) VALUE ZEROES.
000990    02 FSE-IMP1.
001000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001010       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001020       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001030    02 FS-IMP1N                PIC 9(02) VALUE ZEROES.
001040    02 FSE-IMP1N.
001050       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001060       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001070       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001080    02 PROGRAMA                PIC X(08) VALUE SPACES.
001090    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001100    02 ACCION-FSE              PIC X(10) VALUE SPACES.
001110    02 LLAVE-FSE               PIC X(32) VALUE SPACES.
001120
001130 01 WKS-FLAGS.
001140    02 WKS-FIN-ING1            PIC 9(01) VALUE ZEROES.
001150       88 SI-FIN-ING1                     VALUE 1.
001160    02 WKS-FIN-IMP1            PIC 9(01) VALUE ZEROES.
001170       88 SI-FIN-IMP1                     VALUE 1.
001180    02 FILLER                  PIC X(10).
001190
001200******************************************************************
001210*   PARAMETRO DE CORRIDA (ACCION Y LLAVE DE CONSULTA, SI APLICA) *
001220******************************************************************
001230 01 WKS-PARM-LINEA               PIC X(40) VALUE SPACES.
001240 01 WKS-PARM-LINEA-R REDEFINES WKS-PARM-LINEA.
001250    02 WKS-PARM-ACCION            PIC X(01).
001260    02 WKS-PARM-COMPANIA          PIC X(20).
001270    02 WKS-PARM-DATUM             PIC 9(08).
001280    02 FILLER                     PIC X(11).
001290
001300******************************************************************
001310*      T A B L A   D E L   L I B R O   F I S C A L  ( P P )      *
001320******************************************************************
001330 01 WKS-TABLA-PP.
001340    02 WKS-TOTAL-PP            PIC 9(04) COMP VALUE ZERO.
001350    02 WKS-PP-ENTRY OCCURS 1 TO 4000 TIMES
001360                    DEPENDING ON WKS-TOTAL-PP
001370                    INDEXED BY WKS-IX-PP.
001380       03 WKS-PP-KOMPANIJA       PIC X(20).
001390       03 WKS-PP-DATUM           PIC 9(08).
001400       03 WKS-PP-PRIHOD          PIC 9(09)V99.
001410
001420 01 WKS-IX-PP-ENCONTRADO         PIC 9(04) COMP VALUE ZERO.
001430 01 WKS-ENCONTRADO               PIC 9(01) VALUE ZERO.
001440    88 SI-ENCONTRADO                        VALUE 1.
001450
001460******************************************************************
001470*            R E C U R S O S   D E L   R E P O R T E             *
001480******************************************************************
001490 01 WKS-COMPANIA-ANTERIOR        PIC X(20) VALUE SPACES.
001500 01 WKS-SUBTOTAL-COMPANIA        PIC 9(09)V99 VALUE ZERO.
001510 01 WKS-TOTAL-GENERAL            PIC 9(11)V99 VALUE ZERO.
001520 01 WKS-TOTAL-GENERAL-R REDEFINES WKS-TOTAL-GENERAL.
001530    02 FILLER                     PIC X(06).
001540    02 WKS-TOTAL-GENERAL-CORTO    PIC 9(05)V99.
001550
001560 01 WKS-DECLARACIONES-LEIDAS     PIC 9(07) COMP VALUE ZERO.
001570 01 WKS-DECLARACIONES-NUEVAS     PIC 9(07) COMP VALUE ZERO.
001580 01 WKS-DECLARACIONES-SUSTITUIDAS PIC 9(07) COMP VALUE ZERO.
001590 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001600 01 WKS-MASCARA-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.
001610
001620 PROCEDURE DIVISION.
001630******************************************************************
001640 000-MAIN SECTION.
001650     PERFORM INICIO
001660     PERFORM ACTUALIZA-IMP-CON-ING UNTIL SI-FIN-ING1
001670     PERFORM REGRABA-IMP1N
001680     EVALUATE TRUE
001690        WHEN WKS-PARM-ACCION = 'R'
001700           PERFORM REPORTE-CONTROL-BREAK
001710        WHEN WKS-PARM-ACCION = 'U'
001720           PERFORM CONSULTA-UNA-DECLARACION
001730        WHEN WKS-PARM-ACCION = 'T'
001740           PERFORM CONSULTA-TOTAL-COMPANIA
001750        WHEN WKS-PARM-ACCION = 'F'
001760           PERFORM CONSULTA-TOTAL-FECHA
001770        WHEN WKS-PARM-ACCION = 'D'
001780           PERFORM VOLCADO-COMPLETO
001790        WHEN OTHER
001800           DISPLAY '>>> IMPFISC1 - ACCION DE PARAMETRO'
001810                   ' INVALIDA <<<'
001820     END-EVALUATE
001830     PERFORM ESTADISTICAS
001840     PERFORM CIERRA-ARCHIVOS
001850     STOP RUN.
001860 000-MAIN-E. EXIT.
001870
001880 INICIO SECTION.
001890     ACCEPT WKS-PARM-LINEA FROM SYSIN
001900     MOVE 'IMPFISC1' TO PROGRAMA
001910     OPEN INPUT  ING1 IMP1
001920          OUTPUT IMP1N
001930     IF FS-ING1 NOT = 0
001940        MOVE 'OPEN'     TO ACCION-FSE
001950        MOVE SPACES     TO LLAVE-FSE
001960        MOVE 'ING1'     TO ARCHIVO
001970        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
001980                              LLAVE-FSE, FS-ING1, FSE-ING1
001990        MOVE 91 TO RETURN-CODE
002000        STOP RUN
002010     END-IF
002020     IF FS-IMP1 NOT = 0
002030        MOVE 'OPEN'     TO ACCION-FSE
002040        MOVE SPACES     TO LLAVE-FSE
002050        MOVE 'IMP1'     TO ARCHIVO
002060        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002070                              LLAVE-FSE, FS-IMP1, FSE-IMP1
002080        MOVE 91 TO RETURN-CODE
002090        STOP RUN
002100     END-IF
002110     IF FS-IMP1N NOT = 0
002120        MOVE 'OPEN'     TO ACCION-FSE
002130        MOVE SPACES     TO LLAVE-FSE
002140        MOVE 'IMP1N'    TO ARCHIVO
002150        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
002160                              LLAVE-FSE, FS-IMP1N, FSE-IMP1N
002170        MOVE 91 TO RETURN-CODE
002180        STOP RUN
002190     END-IF
002200     PERFORM LEE-IMP1
002210     PERFORM CARGA-TABLA-PP UNTIL SI-FIN-IMP1
002220     PERFORM LEE-ING1.
002230 INICIO-E. EXIT.
002240
002250 LEE-IMP1 SECTION.
002260     READ IMP1 AT END MOVE 1 TO WKS-FIN-IMP1 END-READ.
002270 LEE-IMP1-E. EXIT.
002280
002290 CARGA-TABLA-PP SECTION.
002300     ADD 1 TO WKS-TOTAL-PP
002310     MOVE PP-KOMPANIJA TO WKS-PP-KOMPANIJA (WKS-TOTAL-PP)
002320     MOVE PP-DATUM     TO WKS-PP-DATUM     (WKS-TOTAL-PP)
002330     MOVE PP-PRIHOD    TO WKS-PP-PRIHOD    (WKS-TOTAL-PP)
002340     PERFORM LEE-IMP1.
002350 CARGA-TABLA-PP-E. EXIT.
002360
002370 LEE-ING1 SECTION.
002380     ADD 1 TO WKS-DECLARACIONES-LEIDAS
002390     READ ING1 AT END MOVE 1 TO WKS-FIN-ING1 END-READ.
002400 LEE-ING1-E. EXIT.
002410
002420*22/10/2020 CVAS - LA DECLARACION NUEVA SUSTITUYE A LA ANTERIOR
002430*PARA LA MISMA COMPANIA Y FECHA; SI NO EXISTE TODAVIA SE AGREGA
002440 ACTUALIZA-IMP-CON-ING SECTION.
002450     MOVE 0 TO WKS-ENCONTRADO
002460     PERFORM BUSCA-DECLARACION-PREVIA VARYING WKS-IX-PP FROM 1
002470             BY 1 UNTIL WKS-IX-PP > WKS-TOTAL-PP
002480     IF SI-ENCONTRADO
002490        MOVE DP-PRIHOD TO WKS-PP-PRIHOD (WKS-IX-PP-ENCONTRADO)
002500        ADD 1 TO WKS-DECLARACIONES-SUSTITUIDAS
002510     ELSE
002520        ADD 1 TO WKS-TOTAL-PP
002530        MOVE DP-KOMPANIJA TO WKS-PP-KOMPANIJA (WKS-TOTAL-PP)
002540        MOVE DP-DATUM     TO WKS-PP-DATUM     (WKS-TOTAL-PP)
002550        MOVE DP-PRIHOD    TO WKS-PP-PRIHOD    (WKS-TOTAL-PP)
002560        ADD 1 TO WKS-DECLARACIONES-NUEVAS
002570     END-IF
002580     PERFORM LEE-ING1.
002590 ACTUALIZA-IMP-CON-ING-E. EXIT.
002600
002610 BUSCA-DECLARACION-PREVIA SECTION.
002620     IF WKS-PP-KOMPANIJA (WKS-IX-PP) = DP-KOMPANIJA
002630        AND WKS-PP-DATUM (WKS-IX-PP) = DP-DATUM
002640        MOVE 1 TO WKS-ENCONTRADO
002650        MOVE WKS-IX-PP TO WKS-IX-PP-ENCONTRADO
002660     END-IF.
002670 BUSCA-DECLARACION-PREVIA-E. EXIT.
002680
002690 REGRABA-IMP1N SECTION.
002700     PERFORM REGRABA-UNA-DECLARACION VARYING WKS-IX-PP FROM 1 BY 1
002710             UNTIL WKS-IX-PP > WKS-TOTAL-PP.
002720 REGRABA-IMP1N-E. EXIT.
002730
002740 REGRABA-UNA-DECLARACION SECTION.
002750     MOVE WKS-PP-KOMPANIJA (WKS-IX-PP) TO PP-KOMPANIJA OF
002760                                             REG-IMP1N
002770     MOVE WKS-PP-DATUM     (WKS-IX-PP) TO PP-DATUM OF REG-IMP1N
002780     MOVE WKS-PP-PRIHOD    (WKS-IX-PP) TO PP-PRIHOD OF
002790                                             REG-IMP1N
002800     WRITE REG-IMP1N
002810     IF FS-IMP1N NOT = 0
002820        DISPLAY '   ERROR AL GRABAR IMP1N, STATUS: ' FS-IMP1N
002830     END-IF.
002840 REGRABA-UNA-DECLARACION-E. EXIT.
002850
002860*11/10/2013 MRAM - QUIEBRE DE CONTROL POR COMPANIA (EL LIBRO SE
002870*MANTIENE ORDENADO POR COMPANIA, IGUAL QUE LOS DEMAS MAESTROS DE
002880*ESTA APLICACION); TOTAL GENERAL AL FINAL DEL REPORTE
002890 REPORTE-CONTROL-BREAK SECTION.
002900     MOVE SPACES TO WKS-COMPANIA-ANTERIOR
002910     MOVE 0 TO WKS-SUBTOTAL-COMPANIA WKS-TOTAL-GENERAL
002920     DISPLAY ' '
002930     DISPLAY '===== REPORTE DE INGRESOS DECLARADOS ====='
002940     PERFORM IMPRIME-UNA-DECLARACION VARYING WKS-IX-PP FROM 1 BY 1
002950             UNTIL WKS-IX-PP > WKS-TOTAL-PP
002960     IF WKS-COMPANIA-ANTERIOR NOT = SPACES
002970        PERFORM IMPRIME-SUBTOTAL-COMPANIA
002980     END-IF
002990     MOVE WKS-TOTAL-GENERAL TO WKS-MASCARA-MONTO
003000     DISPLAY '   ------------------------------------'
003010     DISPLAY '   TOTAL GENERAL: ' WKS-MASCARA-MONTO.
003020 REPORTE-CONTROL-BREAK-E. EXIT.
003030
003040 IMPRIME-UNA-DECLARACION SECTION.
003050     IF WKS-PP-KOMPANIJA (WKS-IX-PP) NOT = WKS-COMPANIA-ANTERIOR
003060        AND WKS-COMPANIA-ANTERIOR NOT = SPACES
003070        PERFORM IMPRIME-SUBTOTAL-COMPANIA
003080     END-IF
003090     MOVE WKS-PP-KOMPANIJA (WKS-IX-PP) TO WKS-COMPANIA-ANTERIOR
003100     MOVE WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-MASCARA-MONTO
003110     DISPLAY '   ' WKS-PP-KOMPANIJA (WKS-IX-PP)
003120             ' ' WKS-PP-DATUM (WKS-IX-PP)
003130             ' ' WKS-MASCARA-MONTO
003140     ADD WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-SUBTOTAL-COMPANIA
003150     ADD WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-TOTAL-GENERAL.
003160 IMPRIME-UNA-DECLARACION-E. EXIT.
003170
003180 IMPRIME-SUBTOTAL-COMPANIA SECTION.
003190     MOVE WKS-SUBTOTAL-COMPANIA TO WKS-MASCARA-MONTO
003200     DISPLAY '   SUBTOTAL ' WKS-COMPANIA-ANTERIOR ': '
003210             WKS-MASCARA-MONTO
003220     MOVE 0 TO WKS-SUBTOTAL-COMPANIA.
003230 IMPRIME-SUBTOTAL-COMPANIA-E. EXIT.
003240
003250*04/04/2017 ELRJ - CONSULTA UNA DECLARACION (COMPANIA + FECHA)
003260 CONSULTA-UNA-DECLARACION SECTION.
003270     MOVE 0 TO WKS-ENCONTRADO
003280     PERFORM MUESTRA-SI-COINCIDE VARYING WKS-IX-PP FROM 1 BY 1
003290             UNTIL WKS-IX-PP > WKS-TOTAL-PP
003300     IF NOT SI-ENCONTRADO
003310        DISPLAY '   NO EXISTE DECLARACION PARA ESA LLAVE'
003320     END-IF.
003330 CONSULTA-UNA-DECLARACION-E. EXIT.
003340
003350 MUESTRA-SI-COINCIDE SECTION.
003360     IF WKS-PP-KOMPANIJA (WKS-IX-PP) = WKS-PARM-COMPANIA
003370        AND WKS-PP-DATUM (WKS-IX-PP) = WKS-PARM-DATUM
003380        MOVE 1 TO WKS-ENCONTRADO
003390        MOVE WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-MASCARA-MONTO
003400        DISPLAY '   DECLARACION: ' WKS-PARM-COMPANIA
003410                ' ' WKS-PARM-DATUM ' ' WKS-MASCARA-MONTO
003420     END-IF.
003430 MUESTRA-SI-COINCIDE-E. EXIT.
003440
003450*04/04/2017 ELRJ - CONSULTA EL TOTAL DECLARADO DE UNA COMPANIA
003460*EN TODAS LAS FECHAS DEL LIBRO
003470 CONSULTA-TOTAL-COMPANIA SECTION.
003480     MOVE 0 TO WKS-TOTAL-GENERAL WKS-ENCONTRADO
003490     PERFORM SUMA-SI-ES-LA-COMPANIA VARYING WKS-IX-PP FROM 1 BY 1
003500             UNTIL WKS-IX-PP > WKS-TOTAL-PP
003510     MOVE WKS-TOTAL-GENERAL TO WKS-MASCARA-MONTO
003520     DISPLAY '   TOTAL DECLARADO DE ' WKS-PARM-COMPANIA ': '
003530             WKS-MASCARA-MONTO
003540     IF NOT SI-ENCONTRADO
003550        DISPLAY '   (LA COMPANIA NO TIENE DECLARACIONES)'
003560     END-IF.
003570 CONSULTA-TOTAL-COMPANIA-E. EXIT.
003580
003590 SUMA-SI-ES-LA-COMPANIA SECTION.
003600     IF WKS-PP-KOMPANIJA (WKS-IX-PP) = WKS-PARM-COMPANIA
003610        MOVE 1 TO WKS-ENCONTRADO
003620        ADD WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-TOTAL-GENERAL
003630     END-IF.
003640 SUMA-SI-ES-LA-COMPANIA-E. EXIT.
003650
003660*09/03/2023 LROB - CONSULTA EL TOTAL DECLARADO POR TODAS LAS
003670*COMPANIAS EN UNA SOLA FECHA (EJE DISTINTO AL DE CONSULTA-TOTAL-
003680*COMPANIA, QUE SUMA UNA COMPANIA EN TODAS LAS FECHAS)
003690 CONSULTA-TOTAL-FECHA SECTION.
003700     MOVE 0 TO WKS-TOTAL-GENERAL WKS-ENCONTRADO
003710     PERFORM SUMA-SI-ES-LA-FECHA VARYING WKS-IX-PP FROM 1 BY 1
003720             UNTIL WKS-IX-PP > WKS-TOTAL-PP
003730     MOVE WKS-TOTAL-GENERAL TO WKS-MASCARA-MONTO
003740     DISPLAY '   TOTAL DECLARADO EN LA FECHA ' WKS-PARM-DATUM
003750             ': ' WKS-MASCARA-MONTO
003760     IF NOT SI-ENCONTRADO
003770        DISPLAY '   (NINGUNA COMPANIA DECLARO EN ESA FECHA)'
003780     END-IF.
003790 CONSULTA-TOTAL-FECHA-E. EXIT.
003800
003810 SUMA-SI-ES-LA-FECHA SECTION.
003820     IF WKS-PP-DATUM (WKS-IX-PP) = WKS-PARM-DATUM
003830        MOVE 1 TO WKS-ENCONTRADO
003840        ADD WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-TOTAL-GENERAL
003850     END-IF.
003860 SUMA-SI-ES-LA-FECHA-E. EXIT.
003870
003880*04/04/2017 ELRJ - VOLCADO COMPLETO DEL LIBRO FISCAL REGENERADO
003890 VOLCADO-COMPLETO SECTION.
003900     DISPLAY ' '
003910     DISPLAY '===== VOLCADO COMPLETO DEL LIBRO FISCAL ====='
003920     PERFORM MUESTRA-UNA-LINEA-VOLCADO VARYING WKS-IX-PP FROM 1
003930             BY 1 UNTIL WKS-IX-PP > WKS-TOTAL-PP.
003940 VOLCADO-COMPLETO-E. EXIT.
003950
003960 MUESTRA-UNA-LINEA-VOLCADO SECTION.
003970     MOVE WKS-PP-PRIHOD (WKS-IX-PP) TO WKS-MASCARA-MONTO
003980     DISPLAY '   ' WKS-PP-KOMPANIJA (WKS-IX-PP)
003990             ' ' WKS-PP-DATUM (WKS-IX-PP)
004000             ' ' WKS-MASCARA-MONTO.
004010 MUESTRA-UNA-LINEA-VOLCADO-E. EXIT.
004020
004030 ESTADISTICAS SECTION.
004040     DISPLAY '******************************************'
004050     MOVE WKS-DECLARACIONES-LEIDAS      TO WKS-MASCARA
004060     DISPLAY 'DECLARACIONES LEIDAS:        ' WKS-MASCARA
004070     MOVE WKS-DECLARACIONES-NUEVAS      TO WKS-MASCARA
004080     DISPLAY 'DECLARACIONES NUEVAS:        ' WKS-MASCARA
004090     MOVE WKS-DECLARACIONES-SUSTITUIDAS TO WKS-MASCARA
004100     DISPLAY 'DECLARACIONES SUSTITUIDAS:   ' WKS-MASCARA
004110     DISPLAY '******************************************'.
004120 ESTADISTICAS-E. EXIT.
004130
004140 CIERRA-ARCHIVOS SECTION.
004150     CLOSE ING1 IMP1 IMP1N.
004160 CIERRA-ARCHIVOS-E. EXIT.
